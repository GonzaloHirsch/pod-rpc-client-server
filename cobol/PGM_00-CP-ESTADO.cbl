000100*//////////////////////////////////////////////////////////////
000200*    CP-ESTADO
000300**************************************
000400*    LAYOUT SITUACION DEL COMICIO    *
000500*    LARGO REGISTRO = 44 BYTES       *
000600**************************************
001000 01  WS-REG-ESTADO.
001100*     POSICION RELATIVA (1:1) SITUACION DEL COMICIO
001200*     P = PENDIENTE ; A = ABIERTO ; C = CERRADO
001300     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
001400         88  SIT-PENDIENTE                VALUE 'P'.
001500         88  SIT-ABIERTA                  VALUE 'A'.
001600         88  SIT-CERRADA                  VALUE 'C'.
001700*     POSICION RELATIVA (2:7) VOTOS REGISTRADOS EN LA APERTURA
001800     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
001900*     POSICION RELATIVA (9:8) FECHA DE APERTURA  (AAAAMMDD)
002000     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
002100*     POSICION RELATIVA (17:8) FECHA DE CIERRE   (AAAAMMDD)
002200     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
002300*     POSICION RELATIVA (25:20) PARA USO FUTURO
002400     03  FILLER              PIC X(20)    VALUE SPACES.
002500*//////////////////////////////////////////////////////////////
