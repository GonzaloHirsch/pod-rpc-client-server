000100*//////////////////////////////////////////////////////////////
000200*    CP-RESNAC
000300**************************************
000400*    LAYOUT RESULTADO NACIONAL STAR  *
000500*    ARCHIVO DE TRABAJO DDNATWK      *
000600*    LARGO REGISTRO = 40 BYTES       *
000700**************************************
001100 01  WS-REG-RESNAC.
001200*     POSICION RELATIVA (1:14) PARTIDO
001300     03  RNA-PARTIDO         PIC X(14)    VALUE SPACES.
001400*     POSICION RELATIVA (15:7) PUNTAJE TOTAL (RONDA DE PUNTAJE)
001500     03  RNA-PUNTAJE-TOT     PIC 9(07)    VALUE ZEROS.
001600*     POSICION RELATIVA (22:1) INDICADOR DE FINALISTA
001700     03  RNA-IND-FINALISTA   PIC X(01)    VALUE 'N'.
001800         88  RNA-ES-FINALISTA             VALUE 'S'.
001900*     POSICION RELATIVA (23:5) PORCENTAJE DE BALOTAJE (2 DEC.)
002000     03  RNA-PORC-BALOTAJE   PIC 9(03)V9(02) VALUE ZEROS.
002100*     POSICION RELATIVA (28:1) INDICADOR DE GANADOR NACIONAL
002200     03  RNA-IND-GANADOR     PIC X(01)    VALUE 'N'.
002300         88  RNA-ES-GANADOR               VALUE 'S'.
002400*     POSICION RELATIVA (29:12) PARA USO FUTURO
002500     03  FILLER              PIC X(12)    VALUE SPACES.
002600*//////////////////////////////////////////////////////////////
