000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELNR.
000300 AUTHOR. L FIGUEROA BRAVO.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 02/06/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900*****************************************************************
001000*    PGMELNR  -  INFORME NACIONAL DE RESULTADOS                *
001100*    ===========================================                *
001200*    - COMICIO ABIERTO: ACUMULA EL ESCRUTINIO FPTP DE TODAS     *
001300*      LAS MESAS DEL PAIS (DDTALWK) Y EMITE EL INFORME DE       *
001400*      PORCENTAJES PROVISORIOS (DDFPTRP).                       *
001500*    - COMICIO CERRADO: LEE EL RESULTADO NACIONAL STAR YA        *
001600*      CALCULADO (DDNATWK) Y EMITE EL INFORME DEFINITIVO         *
001700*      (DDNACRP) CON RONDA DE PUNTAJE, SEGUNDA VUELTA Y GANADOR. *
001800*    - EL CALCULO DE PORCENTAJE SE DELEGA EN LA RUTINA COMUN     *
001900*      PGMELPC (VER COPY CP-PARTIDO PARA EL ORDEN DE PARTIDOS).  *
002000*****************************************************************
002100*    HISTORIA DE MODIFICACIONES
002200*    ---------------------------------------------------------
002300*    02/06/1988 LFB OT-0121 VERSION INICIAL, SOLO INFORME FPTP
002400*                           PROVISORIO (COMICIO ABIERTO).
002500*    18/01/1989 LFB OT-0148 SE AGREGA EL INFORME NACIONAL
002600*                           DEFINITIVO PARA COMICIO CERRADO.
002700*    22/09/1990 MGV OT-0206 SE DELEGA EL CALCULO DE PORCENTAJE
002800*                           EN LA RUTINA PGMELPC POR CALL.
002900*    30/03/1994 HRR OT-0296 SE ORDENA EL INFORME DESCENDENTE POR
003000*                           PORCENTAJE, DESEMPATE ALFABETICO.
003100*    17/09/1998 MGV OT-0401 LA VALIDACION DE ESTADO PASA A USAR
003200*                           EL REGISTRO DE CONTROL DE 4 DIGITOS
003300*                           DE ANIO (PROBLEMA DEL ANIO 2000).
003400*    12/06/2006 CQP OT-0515 REVISION GENERAL PARA EL PROYECTO DE
003500*                           ESCRUTINIO NACIONAL UNIFICADO.
003600*****************************************************************
003700 
003800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-ON
004400            OFF STATUS IS WS-DIAGNOSTICO-OFF.
004500 
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ESTADO-IN  ASSIGN DDESTIN
004900     FILE STATUS IS FS-ESTIN.
005000 
005100     SELECT TALLY-WK   ASSIGN DDTALWK
005200     FILE STATUS IS FS-TALWK.
005300 
005400     SELECT NAT-WK     ASSIGN DDNATWK
005500     FILE STATUS IS FS-NATWK.
005600 
005700     SELECT NAC-RPT    ASSIGN DDNACRP
005800     FILE STATUS IS FS-NACRP.
005900 
006000     SELECT FPT-RPT    ASSIGN DDFPTRP
006100     FILE STATUS IS FS-FPTRP.
006200 
006300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006400 DATA DIVISION.
006500 FILE SECTION.
006600 
006700 FD  ESTADO-IN
006800     BLOCK CONTAINS 0 RECORDS
006900     RECORDING MODE IS F.
007000 01  REG-ESTADO-IN       PIC X(44).
007100 
007200 FD  TALLY-WK
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-TALLY-WK        PIC X(117).
007600 
007700 FD  NAT-WK
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-NAT-WK          PIC X(40).
008100 
008200 FD  NAC-RPT
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-NAC-RPT         PIC X(30).
008600 
008700 FD  FPT-RPT
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-FPT-RPT         PIC X(30).
009100 
009200 WORKING-STORAGE SECTION.
009300*========================*
009400 
009500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009600 
009700*---- FILE STATUS ------------------------------------------------
009800 77  FS-ESTIN                 PIC XX      VALUE SPACES.
009900 77  FS-TALWK                 PIC XX      VALUE SPACES.
010000 77  FS-NATWK                 PIC XX      VALUE SPACES.
010100 77  FS-NACRP                 PIC XX      VALUE SPACES.
010200 77  FS-FPTRP                 PIC XX      VALUE SPACES.
010300 
010400 77  WS-COMICIO-OK             PIC X      VALUE 'S'.
010500     88  WS-PUEDE-INFORMAR                VALUE 'S'.
010600     88  WS-NO-PUEDE-INFORMAR             VALUE 'N'.
010700 
010800*---- LINKAGE CON LA RUTINA DE PORCENTAJE (PGMELPC) --------------
010900 01  WS-AREA-PGMELPC.
011000     03  WSL-CONTEO            PIC 9(07)       VALUE ZEROS.
011100     03  WSL-TOTAL             PIC 9(07)       VALUE ZEROS.
011200     03  WSL-PARTIDO           PIC X(14)       VALUE SPACES.
011300     03  WSL-PORCENTAJE        PIC 9(03)V9(02) VALUE ZEROS.
011400     03  WSL-RETORNO           PIC 9(02)       VALUE ZEROS.
011500     03  FILLER                PIC X(06)       VALUE SPACES.
011600 01  WS-AREA-PGMELPC-ALFA REDEFINES WS-AREA-PGMELPC PIC X(41).
011700 
011800*---- ACUMULADOR NACIONAL FPTP (13 PARTIDOS) -----------------
011900 01  WS-TOTAL-NAC OCCURS 13 TIMES INDEXED BY IX-TOT
012000                  PIC 9(07) COMP VALUE ZEROS.
012100 77  WS-TOTAL-GRAL             PIC 9(07) COMP VALUE ZEROS.
012200 77  WS-CANT-MESAS-LEIDAS      PIC 9(05) COMP VALUE ZEROS.
012300 77  WS-CANT-NAC-LEIDOS        PIC 9(02) COMP VALUE ZEROS.
012400 
012500*---- TABLA DE TRABAJO PARA ORDENAR (13 ENTRADAS) -------------
012600*    ORD-VALOR SE USA TANTO PARA PORCENTAJES (9(03)V9(02)) COMO
012700*    PARA TOTALES DE PUNTAJE STAR (ENTEROS DE HASTA 7 DIGITOS);
012800*    SE DECLARA CON LA CANTIDAD MAYOR DE POSICIONES A ALCANZAR.
012900 01  WS-TABLA-ORDEN OCCURS 13 TIMES INDEXED BY IX-ORD.
013000     03  ORD-PARTIDO           PIC X(14) VALUE SPACES.
013100     03  ORD-VALOR             PIC 9(07)V9(02) VALUE ZEROS.
013200 01  WS-TABLA-ORDEN-ALFA REDEFINES WS-TABLA-ORDEN PIC X(299).
013300 77  WS-IX-AUX                 PIC 9(02) COMP VALUE ZEROS.
013400 77  WS-IX-FINAL-A             PIC 9(02) COMP VALUE ZEROS.
013500 77  WS-IX-FINAL-B             PIC 9(02) COMP VALUE ZEROS.
013600 77  WS-TEMP-PARTIDO           PIC X(14)       VALUE SPACES.
013700 77  WS-TEMP-VALOR             PIC 9(07)V9(02) VALUE ZEROS.
013800 77  WS-CANT-PASADAS           PIC 9(02) COMP VALUE ZEROS.
013900 
014000*---- LINEA DE INFORME (DELIMITADA POR ';') -------------------
014100 01  WS-LINEA-RPT              PIC X(30)       VALUE SPACES.
014200 77  WS-VALOR-PRINT            PIC ZZZ9.99     VALUE ZEROS.
014300 77  WS-CONTEO-PRINT           PIC Z(6)9       VALUE ZEROS.
014400 
014500*//////////////////////////////////////////////////////////////
014600*     COPY CP-ESTADO.
014700 01  WS-REG-ESTADO.
014800     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
014900         88  SIT-PENDIENTE                VALUE 'P'.
015000         88  SIT-ABIERTA                  VALUE 'A'.
015100         88  SIT-CERRADA                  VALUE 'C'.
015200     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
015300     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
015400     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
015500     03  FILLER              PIC X(20)    VALUE SPACES.
015600 
015700*     COPY CP-ESCRUT.
015800 01  WS-REG-ESCRUTINIO.
015900     03  ESC-MESA              PIC 9(04)  VALUE ZEROS.
016000     03  ESC-PROVINCIA         PIC X(12)  VALUE SPACES.
016100     03  ESC-CANT-PARTIDO OCCURS 13 TIMES
016200                           INDEXED BY IX-ESC-PARTIDO
016300                           PIC 9(07)  VALUE ZEROS.
016400     03  FILLER                PIC X(09)  VALUE SPACES.
016500 
016600*     COPY CP-RESNAC.
016700 01  WS-REG-RESNAC.
016800     03  RNA-PARTIDO           PIC X(14)  VALUE SPACES.
016900     03  RNA-PUNTAJE-TOT       PIC 9(07)  VALUE ZEROS.
017000     03  RNA-IND-FINALISTA     PIC X(01)  VALUE 'N'.
017100         88  RNA-ES-FINALISTA             VALUE 'S'.
017200     03  RNA-PORC-BALOTAJE     PIC 9(03)V9(02) VALUE ZEROS.
017300     03  RNA-IND-GANADOR       PIC X(01)  VALUE 'N'.
017400         88  RNA-ES-GANADOR               VALUE 'S'.
017500     03  FILLER                PIC X(09)  VALUE SPACES.
017600 
017700 01  WS-TABLA-RESNAC.
017800     03  WS-RNA-ENTRY OCCURS 13 TIMES INDEXED BY IX-RNA.
017900         05  TRN-PARTIDO       PIC X(14)  VALUE SPACES.
018000         05  TRN-PUNTAJE-TOT   PIC 9(07)  VALUE ZEROS.
018100         05  TRN-FINALISTA     PIC X(01)  VALUE 'N'.
018200         05  TRN-PORC-BALOTAJE PIC 9(03)V9(02) VALUE ZEROS.
018300         05  TRN-GANADOR       PIC X(01)  VALUE 'N'.
018400 01  WS-TABLA-RESNAC-ALFA REDEFINES WS-TABLA-RESNAC PIC X(364).
018500 
018600*     COPY CP-PARTIDO.
018700 01  WS-TABLA-PARTIDOS-INIC.
018800     03  FILLER  PIC X(14) VALUE 'BUFFALO'.
018900     03  FILLER  PIC X(14) VALUE 'GORILLA'.
019000     03  FILLER  PIC X(14) VALUE 'JACKALOPE'.
019100     03  FILLER  PIC X(14) VALUE 'LEOPARD'.
019200     03  FILLER  PIC X(14) VALUE 'LYNX'.
019300     03  FILLER  PIC X(14) VALUE 'MONKEY'.
019400     03  FILLER  PIC X(14) VALUE 'OWL'.
019500     03  FILLER  PIC X(14) VALUE 'SNAKE'.
019600     03  FILLER  PIC X(14) VALUE 'TARSIER'.
019700     03  FILLER  PIC X(14) VALUE 'TIGER'.
019800     03  FILLER  PIC X(14) VALUE 'TURTLE'.
019900     03  FILLER  PIC X(14) VALUE 'WHITE_GORILLA'.
020000     03  FILLER  PIC X(14) VALUE 'WHITE_TIGER'.
020100 01  WS-TABLA-PARTIDOS REDEFINES WS-TABLA-PARTIDOS-INIC.
020200     03  TPA-PARTIDO PIC X(14) OCCURS 13 TIMES
020300                      INDEXED BY IX-PARTIDO.
020400*//////////////////////////////////////////////////////////////
020500 
020600 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
020700 
020800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020900 PROCEDURE DIVISION.
021000 
021100 MAIN-PROGRAM-INICIO.
021200 
021300     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
021400     IF WS-PUEDE-INFORMAR THEN
021500        IF SIT-ABIERTA THEN
021600           PERFORM 2000-FPTP-NAC-I    THRU 2000-FPTP-NAC-F
021700        ELSE
021800           PERFORM 2600-INFORME-NAC-I THRU 2600-INFORME-NAC-F
021900        END-IF
022000     END-IF
022100     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
022200 
022300 MAIN-PROGRAM-FINAL. GOBACK.
022400 
022500 
022600*------------------------------------------------------------
022700 1000-INICIO-I.
022800 
022900     SET WS-PUEDE-INFORMAR TO TRUE
023000 
023100     OPEN INPUT ESTADO-IN
023200     IF FS-ESTIN IS NOT EQUAL '00' THEN
023300        DISPLAY '* ERROR EN OPEN ESTADO-IN = ' FS-ESTIN
023400        MOVE 9999 TO RETURN-CODE
023500        SET WS-NO-PUEDE-INFORMAR TO TRUE
023600     ELSE
023700        READ ESTADO-IN INTO WS-REG-ESTADO
023800        CLOSE ESTADO-IN
023900     END-IF
024000 
024100     IF WS-PUEDE-INFORMAR AND SIT-PENDIENTE THEN
024200        DISPLAY '* ELECTION IS PENDING, NO RESULTS TO REPORT'
024300        SET WS-NO-PUEDE-INFORMAR TO TRUE
024400     END-IF.
024500 
024600 1000-INICIO-F. EXIT.
024700 
024800 
024900*------------------------------------------------------------
025000*    INFORME FPTP NACIONAL PROVISORIO (COMICIO ABIERTO):
025100*    SUMA LOS CONTEOS DE TODAS LAS MESAS Y CONVIERTE A
025200*    PORCENTAJE MEDIANTE LA RUTINA PGMELPC.
025300 2000-FPTP-NAC-I.
025400 
025500     PERFORM 2010-ZERAR-TOTAL-I THRU 2010-ZERAR-TOTAL-F
025600        VARYING IX-TOT FROM 1 BY 1 UNTIL IX-TOT > 13
025700     MOVE ZEROS TO WS-TOTAL-GRAL WS-CANT-MESAS-LEIDAS
025800 
025900     OPEN INPUT TALLY-WK
026000     IF FS-TALWK IS NOT EQUAL '00' AND
026100           FS-TALWK IS NOT EQUAL '35' THEN
026200        DISPLAY '* ERROR EN OPEN TALLY-WK = ' FS-TALWK
026300        MOVE 9999 TO RETURN-CODE
026400     ELSE
026500        PERFORM 2020-LEER-NAC-I THRU 2020-LEER-NAC-F
026600           UNTIL FS-TALWK IS NOT EQUAL '00'
026700        CLOSE TALLY-WK
026800     END-IF
026900 
027000     IF WS-TOTAL-GRAL = ZEROS THEN
027100        DISPLAY '* NO VOTES REGISTERED'
027200     ELSE
027300        PERFORM 2040-CALCULAR-PORCENT-I
027400           THRU 2040-CALCULAR-PORCENT-F
027500           VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13
027600        PERFORM 2900-ORDENAR-I THRU 2900-ORDENAR-F
027700 
027800        OPEN OUTPUT FPT-RPT
027900        MOVE 'Percentage;Party' TO WS-LINEA-RPT
028000        WRITE REG-FPT-RPT FROM WS-LINEA-RPT
028100        PERFORM 3000-ESCRIBIR-FPTP-I THRU 3000-ESCRIBIR-FPTP-F
028200           VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13
028300        CLOSE FPT-RPT
028400     END-IF.
028500 
028600 2000-FPTP-NAC-F. EXIT.
028700 
028800 
028900*------------------------------------------------------------
029000 2010-ZERAR-TOTAL-I.
029100 
029200     MOVE ZEROS TO WS-TOTAL-NAC(IX-TOT).
029300 
029400 2010-ZERAR-TOTAL-F. EXIT.
029500 
029600 
029700*------------------------------------------------------------
029800 2020-LEER-NAC-I.
029900 
030000     READ TALLY-WK INTO WS-REG-ESCRUTINIO
030100     IF FS-TALWK = '00' THEN
030200        ADD 1 TO WS-CANT-MESAS-LEIDAS
030300        PERFORM 2030-ACUM-PARTIDO-I THRU 2030-ACUM-PARTIDO-F
030400           VARYING IX-TOT FROM 1 BY 1 UNTIL IX-TOT > 13
030500     END-IF.
030600 
030700 2020-LEER-NAC-F. EXIT.
030800 
030900 
031000*------------------------------------------------------------
031100 2030-ACUM-PARTIDO-I.
031200 
031300     ADD ESC-CANT-PARTIDO(IX-TOT) TO WS-TOTAL-NAC(IX-TOT)
031400     ADD ESC-CANT-PARTIDO(IX-TOT) TO WS-TOTAL-GRAL.
031500 
031600 2030-ACUM-PARTIDO-F. EXIT.
031700 
031800 
031900*------------------------------------------------------------
032000 2040-CALCULAR-PORCENT-I.
032100 
032200     MOVE TPA-PARTIDO(IX-ORD)   TO ORD-PARTIDO(IX-ORD)
032300     MOVE WS-TOTAL-NAC(IX-ORD)  TO WSL-CONTEO
032400     MOVE WS-TOTAL-GRAL         TO WSL-TOTAL
032500     MOVE TPA-PARTIDO(IX-ORD)   TO WSL-PARTIDO
032600     CALL 'PGMELPC' USING WS-AREA-PGMELPC
032700     MOVE WSL-PORCENTAJE TO ORD-VALOR(IX-ORD).
032800 
032900 2040-CALCULAR-PORCENT-F. EXIT.
033000 
033100 
033200*------------------------------------------------------------
033300*    ORDENA WS-TABLA-ORDEN DESCENDENTE POR VALOR; EL EMPATE
033400*    QUEDA RESUELTO ALFABETICAMENTE PORQUE LA CARGA INICIAL
033500*    RECORRE LA TABLA DE PARTIDOS YA ORDENADA Y EL INTERCAMBIO
033600*    SOLO OCURRE CUANDO EL SIGUIENTE ES ESTRICTAMENTE MAYOR.
033700 2900-ORDENAR-I.
033800 
033900     PERFORM 2910-PASADA-I THRU 2910-PASADA-F
034000        VARYING WS-CANT-PASADAS FROM 1 BY 1
034100           UNTIL WS-CANT-PASADAS > 12.
034200 
034300 2900-ORDENAR-F. EXIT.
034400 
034500 
034600*------------------------------------------------------------
034700 2910-PASADA-I.
034800 
034900     PERFORM 2920-COMPARAR-I THRU 2920-COMPARAR-F
035000        VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 12.
035100 
035200 2910-PASADA-F. EXIT.
035300 
035400 
035500*------------------------------------------------------------
035600 2920-COMPARAR-I.
035700 
035800     SET WS-IX-AUX TO IX-ORD
035900     ADD 1 TO WS-IX-AUX
036000     IF ORD-VALOR(WS-IX-AUX) > ORD-VALOR(IX-ORD) THEN
036100        MOVE ORD-PARTIDO(IX-ORD)    TO WS-TEMP-PARTIDO
036200        MOVE ORD-VALOR(IX-ORD)      TO WS-TEMP-VALOR
036300        MOVE ORD-PARTIDO(WS-IX-AUX) TO ORD-PARTIDO(IX-ORD)
036400        MOVE ORD-VALOR(WS-IX-AUX)   TO ORD-VALOR(IX-ORD)
036500        MOVE WS-TEMP-PARTIDO        TO ORD-PARTIDO(WS-IX-AUX)
036600        MOVE WS-TEMP-VALOR          TO ORD-VALOR(WS-IX-AUX)
036700     END-IF.
036800 
036900 2920-COMPARAR-F. EXIT.
037000 
037100 
037200*------------------------------------------------------------
037300 3000-ESCRIBIR-FPTP-I.
037400 
037500     MOVE SPACES TO WS-LINEA-RPT
037600     MOVE ORD-VALOR(IX-ORD) TO WS-VALOR-PRINT
037700     STRING WS-VALOR-PRINT DELIMITED BY SIZE
037800            ';' DELIMITED BY SIZE
037900            ORD-PARTIDO(IX-ORD) DELIMITED BY SPACE
038000         INTO WS-LINEA-RPT
038100     WRITE REG-FPT-RPT FROM WS-LINEA-RPT.
038200 
038300 3000-ESCRIBIR-FPTP-F. EXIT.
038400 
038500 
038600*------------------------------------------------------------
038700*    INFORME NACIONAL DEFINITIVO (COMICIO CERRADO): LEE EL
038800*    RESULTADO STAR YA CALCULADO POR PGMELCI Y ARMA LAS DOS
038900*    SECCIONES MAS EL GANADOR.
039000 2600-INFORME-NAC-I.
039100 
039200     MOVE ZEROS TO WS-CANT-NAC-LEIDOS
039300 
039400     OPEN INPUT NAT-WK
039500     IF FS-NATWK IS NOT EQUAL '00' AND
039600           FS-NATWK IS NOT EQUAL '35' THEN
039700        DISPLAY '* ERROR EN OPEN NAT-WK = ' FS-NATWK
039800        MOVE 9999 TO RETURN-CODE
039900     ELSE
040000        PERFORM 2610-ZERAR-TABLA-I THRU 2610-ZERAR-TABLA-F
040100           VARYING IX-RNA FROM 1 BY 1 UNTIL IX-RNA > 13
040200        PERFORM 2620-LEER-NATWK-I THRU 2620-LEER-NATWK-F
040300           UNTIL FS-NATWK IS NOT EQUAL '00'
040400        CLOSE NAT-WK
040500     END-IF
040600 
040700     IF WS-CANT-NAC-LEIDOS = ZEROS THEN
040800        DISPLAY '* NO VOTES REGISTERED'
040900     ELSE
041000        OPEN OUTPUT NAC-RPT
041100        PERFORM 2650-SECCION-SCORE-I THRU 2650-SECCION-SCORE-F
041200        PERFORM 2700-SECCION-PUNTAJE-I THRU 2700-SECCION-PUNTAJE-F
041300        PERFORM 2800-SECCION-GANADOR-I THRU 2800-SECCION-GANADOR-F
041400        CLOSE NAC-RPT
041500     END-IF.
041600 
041700 2600-INFORME-NAC-F. EXIT.
041800 
041900 
042000*------------------------------------------------------------
042100 2610-ZERAR-TABLA-I.
042200 
042300     MOVE SPACES TO TRN-PARTIDO(IX-RNA)
042400     MOVE ZEROS  TO TRN-PUNTAJE-TOT(IX-RNA)
042500     MOVE 'N'    TO TRN-FINALISTA(IX-RNA)
042600     MOVE ZEROS  TO TRN-PORC-BALOTAJE(IX-RNA)
042700     MOVE 'N'    TO TRN-GANADOR(IX-RNA).
042800 
042900 2610-ZERAR-TABLA-F. EXIT.
043000 
043100 
043200*------------------------------------------------------------
043300 2620-LEER-NATWK-I.
043400 
043500     READ NAT-WK INTO WS-REG-RESNAC
043600     IF FS-NATWK = '00' THEN
043700        ADD 1 TO WS-CANT-NAC-LEIDOS
043800        MOVE RNA-PARTIDO TO
043900           TRN-PARTIDO(WS-CANT-NAC-LEIDOS)
044000        MOVE RNA-PUNTAJE-TOT TO
044100           TRN-PUNTAJE-TOT(WS-CANT-NAC-LEIDOS)
044200        MOVE RNA-IND-FINALISTA TO
044300           TRN-FINALISTA(WS-CANT-NAC-LEIDOS)
044400        MOVE RNA-PORC-BALOTAJE TO
044500           TRN-PORC-BALOTAJE(WS-CANT-NAC-LEIDOS)
044600        MOVE RNA-IND-GANADOR TO
044700           TRN-GANADOR(WS-CANT-NAC-LEIDOS)
044800     END-IF.
044900 
045000 2620-LEER-NATWK-F. EXIT.
045100 
045200 
045300*------------------------------------------------------------
045400*    SECCION "Score;Party": PORCENTAJES DE SEGUNDA VUELTA DE
045500*    LOS DOS FINALISTAS, DESCENDENTE.
045600 2650-SECCION-SCORE-I.
045700 
045800     MOVE 'Score;Party' TO WS-LINEA-RPT
045900     WRITE REG-NAC-RPT FROM WS-LINEA-RPT
046000 
046100     MOVE ZEROS TO WS-IX-FINAL-A WS-IX-FINAL-B
046200     PERFORM 2655-BUSCAR-FINALISTA-I THRU 2655-BUSCAR-FINALISTA-F
046300        VARYING IX-RNA FROM 1 BY 1 UNTIL IX-RNA > 13
046400 
046500     IF TRN-PORC-BALOTAJE(WS-IX-FINAL-A) >=
046600              TRN-PORC-BALOTAJE(WS-IX-FINAL-B) THEN
046700        MOVE WS-IX-FINAL-A TO WS-IX-AUX
046800        PERFORM 2660-LINEA-SCORE-I THRU 2660-LINEA-SCORE-F
046900        MOVE WS-IX-FINAL-B TO WS-IX-AUX
047000        PERFORM 2660-LINEA-SCORE-I THRU 2660-LINEA-SCORE-F
047100     ELSE
047200        MOVE WS-IX-FINAL-B TO WS-IX-AUX
047300        PERFORM 2660-LINEA-SCORE-I THRU 2660-LINEA-SCORE-F
047400        MOVE WS-IX-FINAL-A TO WS-IX-AUX
047500        PERFORM 2660-LINEA-SCORE-I THRU 2660-LINEA-SCORE-F
047600     END-IF.
047700 
047800 2650-SECCION-SCORE-F. EXIT.
047900 
048000 
048100*------------------------------------------------------------
048200 2655-BUSCAR-FINALISTA-I.
048300 
048400     IF TRN-FINALISTA(IX-RNA) = 'S' THEN
048500        IF WS-IX-FINAL-A = ZEROS THEN
048600           SET WS-IX-FINAL-A TO IX-RNA
048700        ELSE
048800           SET WS-IX-FINAL-B TO IX-RNA
048900        END-IF
049000     END-IF.
049100 
049200 2655-BUSCAR-FINALISTA-F. EXIT.
049300 
049400 
049500*------------------------------------------------------------
049600 2660-LINEA-SCORE-I.
049700 
049800     MOVE SPACES TO WS-LINEA-RPT
049900     MOVE TRN-PORC-BALOTAJE(WS-IX-AUX) TO WS-VALOR-PRINT
050000     STRING WS-VALOR-PRINT DELIMITED BY SIZE
050100            ';' DELIMITED BY SIZE
050200            TRN-PARTIDO(WS-IX-AUX) DELIMITED BY SPACE
050300         INTO WS-LINEA-RPT
050400     WRITE REG-NAC-RPT FROM WS-LINEA-RPT.
050500 
050600 2660-LINEA-SCORE-F. EXIT.
050700 
050800 
050900*------------------------------------------------------------
051000*    SECCION "Percentage;Party": TOTAL DE PUNTAJE DE LA RONDA
051100*    DE PUNTAJE STAR PARA LOS 13 PARTIDOS, DESCENDENTE.
051200 2700-SECCION-PUNTAJE-I.
051300 
051400     MOVE 'Percentage;Party' TO WS-LINEA-RPT
051500     WRITE REG-NAC-RPT FROM WS-LINEA-RPT
051600 
051700     PERFORM 2710-CARGAR-ORDEN-I THRU 2710-CARGAR-ORDEN-F
051800        VARYING IX-RNA FROM 1 BY 1 UNTIL IX-RNA > 13
051900     PERFORM 2900-ORDENAR-I THRU 2900-ORDENAR-F
052000 
052100     PERFORM 2720-LINEA-PUNTAJE-I THRU 2720-LINEA-PUNTAJE-F
052200        VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13.
052300 
052400 2700-SECCION-PUNTAJE-F. EXIT.
052500 
052600 
052700*------------------------------------------------------------
052800 2710-CARGAR-ORDEN-I.
052900 
053000     MOVE TRN-PARTIDO(IX-RNA)     TO ORD-PARTIDO(IX-RNA)
053100     MOVE TRN-PUNTAJE-TOT(IX-RNA) TO ORD-VALOR(IX-RNA).
053200 
053300 2710-CARGAR-ORDEN-F. EXIT.
053400 
053500 
053600*------------------------------------------------------------
053700 2720-LINEA-PUNTAJE-I.
053800 
053900     MOVE SPACES TO WS-LINEA-RPT
054000     MOVE ORD-VALOR(IX-ORD) TO WS-CONTEO-PRINT
054100     STRING WS-CONTEO-PRINT DELIMITED BY SIZE
054200            ';' DELIMITED BY SIZE
054300            ORD-PARTIDO(IX-ORD) DELIMITED BY SPACE
054400         INTO WS-LINEA-RPT
054500     WRITE REG-NAC-RPT FROM WS-LINEA-RPT.
054600 
054700 2720-LINEA-PUNTAJE-F. EXIT.
054800 
054900 
055000*------------------------------------------------------------
055100*    SECCION "Winner": PARTIDO CON RNA-IND-GANADOR = 'S'.
055200 2800-SECCION-GANADOR-I.
055300 
055400     MOVE 'Winner' TO WS-LINEA-RPT
055500     WRITE REG-NAC-RPT FROM WS-LINEA-RPT
055600 
055700     PERFORM 2810-BUSCAR-GANADOR-I THRU 2810-BUSCAR-GANADOR-F
055800        VARYING IX-RNA FROM 1 BY 1 UNTIL IX-RNA > 13
055900     WRITE REG-NAC-RPT FROM WS-LINEA-RPT.
056000 
056100 2800-SECCION-GANADOR-F. EXIT.
056200 
056300 
056400*------------------------------------------------------------
056500 2810-BUSCAR-GANADOR-I.
056600 
056700     IF TRN-GANADOR(IX-RNA) = 'S' THEN
056800        MOVE TRN-PARTIDO(IX-RNA) TO WS-LINEA-RPT
056900     END-IF.
057000 
057100 2810-BUSCAR-GANADOR-F. EXIT.
057200 
057300 
057400*------------------------------------------------------------
057500 9999-FINAL-I.
057600 
057700     DISPLAY ' '
057800     DISPLAY '**********************************************'
057900     IF WS-PUEDE-INFORMAR THEN
058000        DISPLAY '* INFORME NACIONAL FINALIZADO.'
058100     ELSE
058200        DISPLAY '* INFORME NACIONAL NO GENERADO.'
058300     END-IF.
058400 
058500 9999-FINAL-F. EXIT.
