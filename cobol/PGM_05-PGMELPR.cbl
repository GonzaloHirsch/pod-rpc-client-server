000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELPR.
000300 AUTHOR. L FIGUEROA BRAVO.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 15/11/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900*****************************************************************
001000*    PGMELPR  -  INFORME PROVINCIAL DE RESULTADOS               *
001100*    ===============================================            *
001200*    - RECIBE LA PROVINCIA A INFORMAR POR TARJETA DE PARAMETRO  *
001300*      (DDPARAM, CAMPO PRM-PROVINCIA).                          *
001400*    - COMICIO ABIERTO: ACUMULA EL ESCRUTINIO FPTP DE LAS MESAS *
001500*      DE LA PROVINCIA (DDTALWK) Y EMITE EL INFORME DE          *
001600*      PORCENTAJES PROVISORIOS (DDFPTRP).                       *
001700*    - COMICIO CERRADO: LEE EL RESULTADO SPAV YA CALCULADO       *
001800*      (DDPRVWK) Y EMITE EL INFORME DE LAS TRES RONDAS Y LOS     *
001900*      TRES GANADORES (DDPRORP).                                *
002000*    - EL CALCULO DE PORCENTAJE FPTP SE DELEGA EN LA RUTINA      *
002100*      COMUN PGMELPC.                                            *
002200*****************************************************************
002300*    HISTORIA DE MODIFICACIONES
002400*    ---------------------------------------------------------
002500*    15/11/1988 LFB OT-0122 VERSION INICIAL, SOLO INFORME FPTP
002600*                           PROVISORIO (COMICIO ABIERTO).
002700*    18/01/1989 LFB OT-0149 SE AGREGA EL INFORME SPAV DEFINITIVO
002800*                           PARA COMICIO CERRADO (TRES RONDAS).
002900*    22/09/1990 MGV OT-0207 SE DELEGA EL CALCULO DE PORCENTAJE
003000*                           EN LA RUTINA PGMELPC POR CALL.
003100*    30/03/1994 HRR OT-0297 SE ORDENA EL INFORME DESCENDENTE POR
003200*                           APROBACION, DESEMPATE ALFABETICO.
003300*    17/09/1998 MGV OT-0402 LA VALIDACION DE ESTADO PASA A USAR
003400*                           EL REGISTRO DE CONTROL DE 4 DIGITOS
003500*                           DE ANIO (PROBLEMA DEL ANIO 2000).
003600*    12/06/2006 CQP OT-0516 REVISION GENERAL PARA EL PROYECTO DE
003700*                           ESCRUTINIO NACIONAL UNIFICADO.
003800*****************************************************************
003900 
004000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-ON
004600            OFF STATUS IS WS-DIAGNOSTICO-OFF.
004700 
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT PARAM-CARD ASSIGN DDPARAM
005100     FILE STATUS IS FS-PARAM.
005200 
005300     SELECT ESTADO-IN  ASSIGN DDESTIN
005400     FILE STATUS IS FS-ESTIN.
005500 
005600     SELECT TALLY-WK   ASSIGN DDTALWK
005700     FILE STATUS IS FS-TALWK.
005800 
005900     SELECT PROV-WK    ASSIGN DDPRVWK
006000     FILE STATUS IS FS-PRVWK.
006100 
006200     SELECT PRO-RPT    ASSIGN DDPRORP
006300     FILE STATUS IS FS-PRORP.
006400 
006500     SELECT FPT-RPT    ASSIGN DDFPTRP
006600     FILE STATUS IS FS-FPTRP.
006700 
006800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA DIVISION.
007000 FILE SECTION.
007100 
007200 FD  PARAM-CARD
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-PARAM           PIC X(20).
007600 
007700 FD  ESTADO-IN
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-ESTADO-IN       PIC X(44).
008100 
008200 FD  TALLY-WK
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-TALLY-WK        PIC X(117).
008600 
008700 FD  PROV-WK
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-PROV-WK         PIC X(50).
009100 
009200 FD  PRO-RPT
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-PRO-RPT         PIC X(30).
009600 
009700 FD  FPT-RPT
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-FPT-RPT         PIC X(30).
010100 
010200 WORKING-STORAGE SECTION.
010300*========================*
010400 
010500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010600 
010700*---- FILE STATUS ------------------------------------------------
010800 77  FS-PARAM                  PIC XX      VALUE SPACES.
010900 77  FS-ESTIN                  PIC XX      VALUE SPACES.
011000 77  FS-TALWK                  PIC XX      VALUE SPACES.
011100 77  FS-PRVWK                  PIC XX      VALUE SPACES.
011200 77  FS-PRORP                  PIC XX      VALUE SPACES.
011300 77  FS-FPTRP                  PIC XX      VALUE SPACES.
011400 
011500 77  WS-COMICIO-OK             PIC X       VALUE 'S'.
011600     88  WS-PUEDE-INFORMAR                 VALUE 'S'.
011700     88  WS-NO-PUEDE-INFORMAR              VALUE 'N'.
011800 
011900*---- TARJETA DE PARAMETRO: PROVINCIA A INFORMAR -----------------
012000 01  WS-REG-PARAM.
012100     03  PRM-PROVINCIA         PIC X(12)    VALUE SPACES.
012200     03  FILLER                PIC X(08)    VALUE SPACES.
012300 
012400*---- LINKAGE CON LA RUTINA DE PORCENTAJE (PGMELPC) --------------
012500 01  WS-AREA-PGMELPC.
012600     03  WSL-CONTEO            PIC 9(07)       VALUE ZEROS.
012700     03  WSL-TOTAL             PIC 9(07)       VALUE ZEROS.
012800     03  WSL-PARTIDO           PIC X(14)       VALUE SPACES.
012900     03  WSL-PORCENTAJE        PIC 9(03)V9(02) VALUE ZEROS.
013000     03  WSL-RETORNO           PIC 9(02)       VALUE ZEROS.
013100     03  FILLER                PIC X(06)       VALUE SPACES.
013200 01  WS-AREA-PGMELPC-ALFA REDEFINES WS-AREA-PGMELPC PIC X(41).
013300 
013400*---- ACUMULADOR FPTP DE LA PROVINCIA (13 PARTIDOS) -----------
013500 01  WS-TOTAL-PROV OCCURS 13 TIMES INDEXED BY IX-TOT
013600                   PIC 9(07) COMP VALUE ZEROS.
013700 77  WS-TOTAL-GRAL             PIC 9(07) COMP VALUE ZEROS.
013800 77  WS-CANT-MESAS-LEIDAS      PIC 9(05) COMP VALUE ZEROS.
013900 
014000*---- TABLA DE TRABAJO PARA ORDENAR (13 ENTRADAS) -------------
014100 01  WS-TABLA-ORDEN OCCURS 13 TIMES INDEXED BY IX-ORD.
014200     03  ORD-PARTIDO           PIC X(14) VALUE SPACES.
014300     03  ORD-VALOR             PIC 9(03)V9(02) VALUE ZEROS.
014400 01  WS-TABLA-ORDEN-ALFA REDEFINES WS-TABLA-ORDEN PIC X(247).
014500 77  WS-IX-AUX                 PIC 9(02) COMP VALUE ZEROS.
014600 77  WS-TEMP-PARTIDO           PIC X(14)       VALUE SPACES.
014700 77  WS-TEMP-VALOR             PIC 9(03)V9(02) VALUE ZEROS.
014800 77  WS-CANT-PASADAS           PIC 9(02) COMP VALUE ZEROS.
014900 
015000*---- RESULTADO SPAV LEIDO DE DDPRVWK (13 PARTIDOS X 3) -------
015100 01  WS-TABLA-PRV OCCURS 39 TIMES INDEXED BY IX-PRV.
015200     03  PRV-RONDA             PIC 9(01) VALUE ZEROS.
015300     03  PRV-PARTIDO           PIC X(14) VALUE SPACES.
015400     03  PRV-APROB             PIC 9(03)V9(02) VALUE ZEROS.
015500     03  PRV-ORDEN-GAN         PIC 9(01) VALUE ZEROS.
015600 01  WS-TABLA-PRV-ALFA REDEFINES WS-TABLA-PRV PIC X(819).
015700 77  WS-CANT-PRV-LEIDOS        PIC 9(02) COMP VALUE ZEROS.
015800 77  WS-CANT-RONDA-LEIDA       PIC 9(02) COMP VALUE ZEROS.
015900 77  WS-CANT-GANADORES         PIC 9(01) COMP VALUE ZEROS.
016000 01  WS-GANADORES OCCURS 3 TIMES INDEXED BY IX-GAN
016100                  PIC X(14) VALUE SPACES.
016200 
016300*---- LINEA DE INFORME (DELIMITADA POR ';') -------------------
016400 01  WS-LINEA-RPT              PIC X(30)       VALUE SPACES.
016500 77  WS-VALOR-PRINT            PIC ZZZ9.99     VALUE ZEROS.
016600 77  WS-RONDA-ACTUAL           PIC 9(01) COMP  VALUE ZEROS.
016700 77  WS-RONDA-PRINT            PIC 9(01)       VALUE ZEROS.
016800 
016900*//////////////////////////////////////////////////////////////
017000*     COPY CP-ESTADO.
017100 01  WS-REG-ESTADO.
017200     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
017300         88  SIT-PENDIENTE                VALUE 'P'.
017400         88  SIT-ABIERTA                  VALUE 'A'.
017500         88  SIT-CERRADA                  VALUE 'C'.
017600     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
017700     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
017800     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
017900     03  FILLER              PIC X(20)    VALUE SPACES.
018000 
018100*     COPY CP-ESCRUT.
018200 01  WS-REG-ESCRUTINIO.
018300     03  ESC-MESA              PIC 9(04)  VALUE ZEROS.
018400     03  ESC-PROVINCIA         PIC X(12)  VALUE SPACES.
018500     03  ESC-CANT-PARTIDO OCCURS 13 TIMES
018600                           INDEXED BY IX-ESC-PARTIDO
018700                           PIC 9(07)  VALUE ZEROS.
018800     03  FILLER                PIC X(09)  VALUE SPACES.
018900 
019000*     COPY CP-RESPRO.
019100 01  WS-REG-RESPRO.
019200     03  RPR-PROVINCIA         PIC X(12)  VALUE SPACES.
019300     03  RPR-RONDA             PIC 9(01)  VALUE ZEROS.
019400     03  RPR-PARTIDO           PIC X(14)  VALUE SPACES.
019500     03  RPR-APROB-CALC        PIC S9(03)V9(05)
019600                               USAGE COMP-3 VALUE ZEROS.
019700     03  RPR-APROB-RPT         PIC 9(03)V9(02) VALUE ZEROS.
019800     03  RPR-ORDEN-GANADOR     PIC 9(01)  VALUE ZEROS.
019900     03  FILLER                PIC X(09)  VALUE SPACES.
020000 
020100*     COPY CP-PARTIDO.
020200 01  WS-TABLA-PARTIDOS-INIC.
020300     03  FILLER  PIC X(14) VALUE 'BUFFALO'.
020400     03  FILLER  PIC X(14) VALUE 'GORILLA'.
020500     03  FILLER  PIC X(14) VALUE 'JACKALOPE'.
020600     03  FILLER  PIC X(14) VALUE 'LEOPARD'.
020700     03  FILLER  PIC X(14) VALUE 'LYNX'.
020800     03  FILLER  PIC X(14) VALUE 'MONKEY'.
020900     03  FILLER  PIC X(14) VALUE 'OWL'.
021000     03  FILLER  PIC X(14) VALUE 'SNAKE'.
021100     03  FILLER  PIC X(14) VALUE 'TARSIER'.
021200     03  FILLER  PIC X(14) VALUE 'TIGER'.
021300     03  FILLER  PIC X(14) VALUE 'TURTLE'.
021400     03  FILLER  PIC X(14) VALUE 'WHITE_GORILLA'.
021500     03  FILLER  PIC X(14) VALUE 'WHITE_TIGER'.
021600 01  WS-TABLA-PARTIDOS REDEFINES WS-TABLA-PARTIDOS-INIC.
021700     03  TPA-PARTIDO PIC X(14) OCCURS 13 TIMES
021800                      INDEXED BY IX-PARTIDO.
021900*//////////////////////////////////////////////////////////////
022000 
022100 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022200 
022300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022400 PROCEDURE DIVISION.
022500 
022600 MAIN-PROGRAM-INICIO.
022700 
022800     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
022900     IF WS-PUEDE-INFORMAR THEN
023000        IF SIT-ABIERTA THEN
023100           PERFORM 2000-FPTP-PROV-I  THRU 2000-FPTP-PROV-F
023200        ELSE
023300           PERFORM 2600-INFORME-PROV-I THRU 2600-INFORME-PROV-F
023400        END-IF
023500     END-IF
023600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
023700 
023800 MAIN-PROGRAM-FINAL. GOBACK.
023900 
024000 
024100*------------------------------------------------------------
024200 1000-INICIO-I.
024300 
024400     SET WS-PUEDE-INFORMAR TO TRUE
024500 
024600     OPEN INPUT PARAM-CARD
024700     IF FS-PARAM IS NOT EQUAL '00' THEN
024800        DISPLAY '* ERROR EN OPEN PARAM-CARD = ' FS-PARAM
024900        MOVE 9999 TO RETURN-CODE
025000        SET WS-NO-PUEDE-INFORMAR TO TRUE
025100     ELSE
025200        READ PARAM-CARD INTO WS-REG-PARAM
025300        CLOSE PARAM-CARD
025400     END-IF
025500 
025600     IF WS-PUEDE-INFORMAR THEN
025700        OPEN INPUT ESTADO-IN
025800        IF FS-ESTIN IS NOT EQUAL '00' THEN
025900           DISPLAY '* ERROR EN OPEN ESTADO-IN = ' FS-ESTIN
026000           MOVE 9999 TO RETURN-CODE
026100           SET WS-NO-PUEDE-INFORMAR TO TRUE
026200        ELSE
026300           READ ESTADO-IN INTO WS-REG-ESTADO
026400           CLOSE ESTADO-IN
026500        END-IF
026600     END-IF
026700 
026800     IF WS-PUEDE-INFORMAR AND SIT-PENDIENTE THEN
026900        DISPLAY '* ELECTION IS PENDING, NO RESULTS TO REPORT'
027000        SET WS-NO-PUEDE-INFORMAR TO TRUE
027100     END-IF.
027200 
027300 1000-INICIO-F. EXIT.
027400 
027500 
027600*------------------------------------------------------------
027700*    INFORME FPTP PROVISORIO DE LA PROVINCIA PRM-PROVINCIA:
027800*    SUMA LOS CONTEOS DE SUS MESAS Y CONVIERTE A PORCENTAJE
027900*    MEDIANTE LA RUTINA PGMELPC.
028000 2000-FPTP-PROV-I.
028100 
028200     PERFORM 2010-ZERAR-TOTAL-I THRU 2010-ZERAR-TOTAL-F
028300        VARYING IX-TOT FROM 1 BY 1 UNTIL IX-TOT > 13
028400     MOVE ZEROS TO WS-TOTAL-GRAL WS-CANT-MESAS-LEIDAS
028500 
028600     OPEN INPUT TALLY-WK
028700     IF FS-TALWK IS NOT EQUAL '00' AND
028800           FS-TALWK IS NOT EQUAL '35' THEN
028900        DISPLAY '* ERROR EN OPEN TALLY-WK = ' FS-TALWK
029000        MOVE 9999 TO RETURN-CODE
029100     ELSE
029200        PERFORM 2020-LEER-PROV-I THRU 2020-LEER-PROV-F
029300           UNTIL FS-TALWK IS NOT EQUAL '00'
029400        CLOSE TALLY-WK
029500     END-IF
029600 
029700     IF WS-TOTAL-GRAL = ZEROS THEN
029800        DISPLAY '* NO VOTES REGISTERED FOR ' PRM-PROVINCIA
029900     ELSE
030000        PERFORM 2040-CALCULAR-PORCENT-I
030100           THRU 2040-CALCULAR-PORCENT-F
030200           VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13
030300        PERFORM 2900-ORDENAR-I THRU 2900-ORDENAR-F
030400 
030500        OPEN OUTPUT FPT-RPT
030600        MOVE 'Percentage;Party' TO WS-LINEA-RPT
030700        WRITE REG-FPT-RPT FROM WS-LINEA-RPT
030800        PERFORM 3000-ESCRIBIR-FPTP-I THRU 3000-ESCRIBIR-FPTP-F
030900           VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13
031000        CLOSE FPT-RPT
031100     END-IF.
031200 
031300 2000-FPTP-PROV-F. EXIT.
031400 
031500 
031600*------------------------------------------------------------
031700 2010-ZERAR-TOTAL-I.
031800 
031900     MOVE ZEROS TO WS-TOTAL-PROV(IX-TOT).
032000 
032100 2010-ZERAR-TOTAL-F. EXIT.
032200 
032300 
032400*------------------------------------------------------------
032500 2020-LEER-PROV-I.
032600 
032700     READ TALLY-WK INTO WS-REG-ESCRUTINIO
032800     IF FS-TALWK = '00' AND
032900           ESC-PROVINCIA = PRM-PROVINCIA THEN
033000        ADD 1 TO WS-CANT-MESAS-LEIDAS
033100        PERFORM 2030-ACUM-PARTIDO-I THRU 2030-ACUM-PARTIDO-F
033200           VARYING IX-TOT FROM 1 BY 1 UNTIL IX-TOT > 13
033300     END-IF.
033400 
033500 2020-LEER-PROV-F. EXIT.
033600 
033700 
033800*------------------------------------------------------------
033900 2030-ACUM-PARTIDO-I.
034000 
034100     ADD ESC-CANT-PARTIDO(IX-TOT) TO WS-TOTAL-PROV(IX-TOT)
034200     ADD ESC-CANT-PARTIDO(IX-TOT) TO WS-TOTAL-GRAL.
034300 
034400 2030-ACUM-PARTIDO-F. EXIT.
034500 
034600 
034700*------------------------------------------------------------
034800 2040-CALCULAR-PORCENT-I.
034900 
035000     MOVE TPA-PARTIDO(IX-ORD)   TO ORD-PARTIDO(IX-ORD)
035100     MOVE WS-TOTAL-PROV(IX-ORD) TO WSL-CONTEO
035200     MOVE WS-TOTAL-GRAL         TO WSL-TOTAL
035300     MOVE TPA-PARTIDO(IX-ORD)   TO WSL-PARTIDO
035400     CALL 'PGMELPC' USING WS-AREA-PGMELPC
035500     MOVE WSL-PORCENTAJE TO ORD-VALOR(IX-ORD).
035600 
035700 2040-CALCULAR-PORCENT-F. EXIT.
035800 
035900 
036000*------------------------------------------------------------
036100*    ORDENA WS-TABLA-ORDEN DESCENDENTE POR VALOR; EL EMPATE
036200*    QUEDA RESUELTO ALFABETICAMENTE PORQUE LA CARGA INICIAL
036300*    RECORRE LA TABLA DE PARTIDOS YA ORDENADA Y EL INTERCAMBIO
036400*    SOLO OCURRE CUANDO EL SIGUIENTE ES ESTRICTAMENTE MAYOR.
036500 2900-ORDENAR-I.
036600 
036700     PERFORM 2910-PASADA-I THRU 2910-PASADA-F
036800        VARYING WS-CANT-PASADAS FROM 1 BY 1
036900           UNTIL WS-CANT-PASADAS > 12.
037000 
037100 2900-ORDENAR-F. EXIT.
037200 
037300 
037400*------------------------------------------------------------
037500 2910-PASADA-I.
037600 
037700     PERFORM 2920-COMPARAR-I THRU 2920-COMPARAR-F
037800        VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 12.
037900 
038000 2910-PASADA-F. EXIT.
038100 
038200 
038300*------------------------------------------------------------
038400 2920-COMPARAR-I.
038500 
038600     SET WS-IX-AUX TO IX-ORD
038700     ADD 1 TO WS-IX-AUX
038800     IF ORD-VALOR(WS-IX-AUX) > ORD-VALOR(IX-ORD) THEN
038900        MOVE ORD-PARTIDO(IX-ORD)    TO WS-TEMP-PARTIDO
039000        MOVE ORD-VALOR(IX-ORD)      TO WS-TEMP-VALOR
039100        MOVE ORD-PARTIDO(WS-IX-AUX) TO ORD-PARTIDO(IX-ORD)
039200        MOVE ORD-VALOR(WS-IX-AUX)   TO ORD-VALOR(IX-ORD)
039300        MOVE WS-TEMP-PARTIDO        TO ORD-PARTIDO(WS-IX-AUX)
039400        MOVE WS-TEMP-VALOR          TO ORD-VALOR(WS-IX-AUX)
039500     END-IF.
039600 
039700 2920-COMPARAR-F. EXIT.
039800 
039900 
040000*------------------------------------------------------------
040100 3000-ESCRIBIR-FPTP-I.
040200 
040300     MOVE SPACES TO WS-LINEA-RPT
040400     MOVE ORD-VALOR(IX-ORD) TO WS-VALOR-PRINT
040500     STRING WS-VALOR-PRINT DELIMITED BY SIZE
040600            ';' DELIMITED BY SIZE
040700            ORD-PARTIDO(IX-ORD) DELIMITED BY SPACE
040800         INTO WS-LINEA-RPT
040900     WRITE REG-FPT-RPT FROM WS-LINEA-RPT.
041000 
041100 3000-ESCRIBIR-FPTP-F. EXIT.
041200 
041300 
041400*------------------------------------------------------------
041500*    INFORME SPAV DEFINITIVO DE LA PROVINCIA PRM-PROVINCIA
041600*    (COMICIO CERRADO): LEE EL RESULTADO YA CALCULADO POR
041700*    PGMELCI Y ARMA LAS TRES RONDAS MAS LOS TRES GANADORES.
041800 2600-INFORME-PROV-I.
041900 
042000     MOVE ZEROS TO WS-CANT-PRV-LEIDOS WS-CANT-GANADORES
042100     PERFORM 2610-ZERAR-GAN-I THRU 2610-ZERAR-GAN-F
042200        VARYING IX-GAN FROM 1 BY 1 UNTIL IX-GAN > 3
042300 
042400     OPEN INPUT PROV-WK
042500     IF FS-PRVWK IS NOT EQUAL '00' AND
042600           FS-PRVWK IS NOT EQUAL '35' THEN
042700        DISPLAY '* ERROR EN OPEN PROV-WK = ' FS-PRVWK
042800        MOVE 9999 TO RETURN-CODE
042900     ELSE
043000        PERFORM 2620-LEER-PROVWK-I THRU 2620-LEER-PROVWK-F
043100           UNTIL FS-PRVWK IS NOT EQUAL '00'
043200        CLOSE PROV-WK
043300     END-IF
043400 
043500     IF WS-CANT-PRV-LEIDOS = ZEROS THEN
043600        DISPLAY '* NO VOTES REGISTERED FOR ' PRM-PROVINCIA
043700     ELSE
043800        IF WS-CANT-GANADORES < 3 THEN
043900           DISPLAY '* INSUFFICIENT WINNERS FOR ' PRM-PROVINCIA
044000        ELSE
044100           OPEN OUTPUT PRO-RPT
044200           PERFORM 2650-SECCION-RONDA-I THRU 2650-SECCION-RONDA-F
044300              VARYING WS-RONDA-ACTUAL FROM 1 BY 1
044400                 UNTIL WS-RONDA-ACTUAL > 3
044500           PERFORM 2800-SECCION-GANADOR-I
044600              THRU 2800-SECCION-GANADOR-F
044700           CLOSE PRO-RPT
044800        END-IF
044900     END-IF.
045000 
045100 2600-INFORME-PROV-F. EXIT.
045200 
045300 
045400*------------------------------------------------------------
045500 2610-ZERAR-GAN-I.
045600 
045700     MOVE SPACES TO WS-GANADORES(IX-GAN).
045800 
045900 2610-ZERAR-GAN-F. EXIT.
046000 
046100 
046200*------------------------------------------------------------
046300 2620-LEER-PROVWK-I.
046400 
046500     READ PROV-WK INTO WS-REG-RESPRO
046600     IF FS-PRVWK = '00' AND
046700           RPR-PROVINCIA = PRM-PROVINCIA THEN
046800        ADD 1 TO WS-CANT-PRV-LEIDOS
046900        MOVE RPR-RONDA TO PRV-RONDA(WS-CANT-PRV-LEIDOS)
047000        MOVE RPR-PARTIDO       TO
047100             PRV-PARTIDO(WS-CANT-PRV-LEIDOS)
047200        MOVE RPR-APROB-RPT     TO
047300             PRV-APROB(WS-CANT-PRV-LEIDOS)
047400        MOVE RPR-ORDEN-GANADOR TO
047500             PRV-ORDEN-GAN(WS-CANT-PRV-LEIDOS)
047600        IF RPR-ORDEN-GANADOR > ZEROS THEN
047700           MOVE RPR-PARTIDO
047800              TO WS-GANADORES(RPR-ORDEN-GANADOR)
047900           ADD 1 TO WS-CANT-GANADORES
048000        END-IF
048100     END-IF.
048200 
048300 2620-LEER-PROVWK-F. EXIT.
048400 
048500 
048600*------------------------------------------------------------
048700*    SECCION DE UNA RONDA (WS-RONDA-ACTUAL): LISTA LOS
048800*    PARTIDOS AUN EN CARRERA EN ESA RONDA, ORDENADOS POR
048900*    APROBACION DESCENDENTE.
049000 2650-SECCION-RONDA-I.
049100 
049200     MOVE WS-RONDA-ACTUAL TO WS-RONDA-PRINT
049300     MOVE SPACES TO WS-LINEA-RPT
049400     STRING 'Round ' DELIMITED BY SIZE
049500            WS-RONDA-PRINT DELIMITED BY SIZE
049600         INTO WS-LINEA-RPT
049700     WRITE REG-PRO-RPT FROM WS-LINEA-RPT
049800 
049900     MOVE ZEROS TO WS-CANT-RONDA-LEIDA
050000     PERFORM 2660-FILTRAR-RONDA-I THRU 2660-FILTRAR-RONDA-F
050100        VARYING IX-PRV FROM 1 BY 1
050200           UNTIL IX-PRV > WS-CANT-PRV-LEIDOS
050300 
050400     PERFORM 2670-LIMPIAR-ORDEN-I THRU 2670-LIMPIAR-ORDEN-F
050500        VARYING IX-ORD FROM WS-CANT-RONDA-LEIDA BY 1
050600           UNTIL IX-ORD > 13
050700     PERFORM 2900-ORDENAR-I THRU 2900-ORDENAR-F
050800 
050900     PERFORM 3000-ESCRIBIR-FPTP-I THRU 3000-ESCRIBIR-FPTP-F
051000        VARYING IX-ORD FROM 1 BY 1
051100           UNTIL IX-ORD > WS-CANT-RONDA-LEIDA.
051200 
051300 2650-SECCION-RONDA-F. EXIT.
051400 
051500 
051600*------------------------------------------------------------
051700 2660-FILTRAR-RONDA-I.
051800 
051900     IF PRV-RONDA(IX-PRV) = WS-RONDA-ACTUAL THEN
052000        ADD 1 TO WS-CANT-RONDA-LEIDA
052100        MOVE PRV-PARTIDO(IX-PRV) TO
052200             ORD-PARTIDO(WS-CANT-RONDA-LEIDA)
052300        MOVE PRV-APROB(IX-PRV)   TO
052400             ORD-VALOR(WS-CANT-RONDA-LEIDA)
052500     END-IF.
052600 
052700 2660-FILTRAR-RONDA-F. EXIT.
052800 
052900 
053000*------------------------------------------------------------
053100 2670-LIMPIAR-ORDEN-I.
053200 
053300     MOVE SPACES         TO ORD-PARTIDO(IX-ORD)
053400     MOVE ZEROS          TO ORD-VALOR(IX-ORD).
053500 
053600 2670-LIMPIAR-ORDEN-F. EXIT.
053700 
053800 
053900*------------------------------------------------------------
054000*    SECCION "Winner": LOS TRES GANADORES EN ORDEN DE ELECCION.
054100 2800-SECCION-GANADOR-I.
054200 
054300     MOVE 'Winner' TO WS-LINEA-RPT
054400     WRITE REG-PRO-RPT FROM WS-LINEA-RPT
054500     PERFORM 2810-ESCRIBIR-GANADOR-I THRU 2810-ESCRIBIR-GANADOR-F
054600        VARYING IX-GAN FROM 1 BY 1 UNTIL IX-GAN > 3.
054700 
054800 2800-SECCION-GANADOR-F. EXIT.
054900 
055000 
055100*------------------------------------------------------------
055200 2810-ESCRIBIR-GANADOR-I.
055300 
055400     MOVE SPACES TO WS-LINEA-RPT
055500     MOVE WS-GANADORES(IX-GAN) TO WS-LINEA-RPT
055600     WRITE REG-PRO-RPT FROM WS-LINEA-RPT.
055700 
055800 2810-ESCRIBIR-GANADOR-F. EXIT.
055900 
056000 
056100*------------------------------------------------------------
056200 9999-FINAL-I.
056300 
056400     DISPLAY ' '
056500     DISPLAY '**********************************************'
056600     IF WS-PUEDE-INFORMAR THEN
056700        DISPLAY '* INFORME PROVINCIAL FINALIZADO.'
056800     ELSE
056900        DISPLAY '* INFORME PROVINCIAL NO GENERADO.'
057000     END-IF.
057100 
057200 9999-FINAL-F. EXIT.
