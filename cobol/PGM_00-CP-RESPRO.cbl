000100*//////////////////////////////////////////////////////////////
000200*    CP-RESPRO
000300**************************************
000400*    LAYOUT RESULTADO PROVINCIAL SPAV*
000500*    ARCHIVO DE TRABAJO DDPRVWK      *
000600*    LARGO REGISTRO = 50 BYTES       *
000700**************************************
001100 01  WS-REG-RESPROV.
001200*     POSICION RELATIVA (1:12) PROVINCIA
001300     03  RPR-PROVINCIA       PIC X(12)    VALUE SPACES.
001400*     POSICION RELATIVA (13:1) NUMERO DE RONDA (1, 2 O 3)
001500     03  RPR-RONDA           PIC 9(01)    VALUE ZEROS.
001600*     POSICION RELATIVA (14:14) PARTIDO
001700     03  RPR-PARTIDO         PIC X(14)    VALUE SPACES.
001800*     POSICION RELATIVA (28:8) APROBACION PONDERADA, PRECISION
001900*     COMPLETA (5 DECIMALES) PARA COMPARAR RONDAS SIN ARRASTRE
002000*     DE REDONDEO.
002100     03  RPR-APROB-CALC      PIC S9(03)V9(05)
002200                             USAGE COMP-3   VALUE ZEROS.
002300*     POSICION RELATIVA (36:5) APROBACION REDONDEADA A 2
002400*     DECIMALES, VALOR QUE SE INFORMA EN EL REPORTE.
002500     03  RPR-APROB-RPT       PIC 9(03)V9(02) VALUE ZEROS.
002600*     POSICION RELATIVA (41:1) ORDEN DE ELECCION (0 SI AUN NO
002700*     RESULTO GANADOR EN NINGUNA RONDA)
002800     03  RPR-ORDEN-GANADOR   PIC 9(01)    VALUE ZEROS.
002900*     POSICION RELATIVA (42:9) PARA USO FUTURO
003000     03  FILLER              PIC X(09)    VALUE SPACES.
003100*//////////////////////////////////////////////////////////////
