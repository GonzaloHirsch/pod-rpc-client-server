000100*//////////////////////////////////////////////////////////////
000200*    CP-AUDITO
000300**************************************
000400*    LAYOUT SUSCRIPCION DE AUDITORIA *
000500*    LARGO REGISTRO = 24 BYTES       *
000600**************************************
000900 01  WS-REG-AUDITO.
001000*     POSICION RELATIVA (1:14) PARTIDO A AUDITAR
001100     03  AUD-PARTIDO         PIC X(14)    VALUE SPACES.
001200*     POSICION RELATIVA (15:4) MESA A AUDITAR
001300     03  AUD-MESA            PIC 9(04)    VALUE ZEROS.
001400*     POSICION RELATIVA (19:6) PARA USO FUTURO
001500     03  FILLER              PIC X(06)    VALUE SPACES.
001600*//////////////////////////////////////////////////////////////
