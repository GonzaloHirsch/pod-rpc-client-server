000100*//////////////////////////////////////////////////////////////
000200*    CP-BALOTA
000300**************************************
000400*    LAYOUT BOLETA (REGISTRO FIJO)   *
000500*    ARCHIVO DE TRABAJO DDBALWK      *
000600*    LARGO REGISTRO = 116 BYTES      *
000700**************************************
001100 01  WS-REG-BALOTA.
001200*     POSICION RELATIVA (1:4) MESA DE VOTACION
001300     03  BAL-MESA            PIC 9(04)    VALUE ZEROS.
001400*     POSICION RELATIVA (5:12) PROVINCIA
001500*     VALIDAS  JUNGLE ; SAVANNAH ; TUNDRA
001600     03  BAL-PROVINCIA       PIC X(12)    VALUE SPACES.
001700*     POSICION RELATIVA (17:14) VOTO FPTP (UNINOMINAL)
001800     03  BAL-PARTIDO-FPTP    PIC X(14)    VALUE SPACES.
001900*     POSICION RELATIVA (31:1) CANTIDAD DE PUNTAJES INFORMADOS
002000     03  BAL-CANT-PUNTAJES   PIC 9(01)    VALUE ZEROS.
002100*     POSICION RELATIVA (32:75) PUNTAJES STAR / LISTA SPAV
002200*     LOS MISMOS PARTIDOS PUNTUADOS SON EL CONJUNTO DE
002300*     APROBACION SPAV DE LA BOLETA.
002400     03  BAL-PUNTAJE         OCCURS 5 TIMES
002500                             INDEXED BY IX-PUNTAJE.
002600         05  BAL-PUNT-PARTIDO PIC X(14)   VALUE SPACES.
002700         05  BAL-PUNT-VALOR   PIC 9(01)   VALUE ZEROS.
002800*     POSICION RELATIVA (107:10) PARA USO FUTURO
002900     03  FILLER              PIC X(10)    VALUE SPACES.
003000*//////////////////////////////////////////////////////////////
