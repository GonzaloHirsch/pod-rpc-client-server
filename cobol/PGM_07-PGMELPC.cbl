000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELPC.
000300 AUTHOR. L FIGUEROA BRAVO.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 20/09/1990.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900******************************************************************
001000*    PGMELPC  -  RUTINA DE CALCULO DE PORCENTAJE FPTP            *
001100*    - RECIBE POR LINKAGE EL CONTEO DE UN PARTIDO Y EL TOTAL     *
001200*      DE VOTOS DEL AMBITO CONSULTADO (MESA, PROVINCIA O PAIS).  *
001300*    - DEVUELVE EL PORCENTAJE CON 2 DECIMALES REDONDEADO.        *
001400*    - SI EL TOTAL ES CERO DEVUELVE CODIGO DE ERROR "SIN VOTOS". *
001500******************************************************************
001600*    HISTORIA DE MODIFICACIONES
001700*    ------------------------------------------------------------
001800*    20/09/1990 LFB OT-0204 VERSION INICIAL, CALLED DESDE LOS
001900*                           PROGRAMAS DE INFORME (PGMELNR/PGMELPR/
002000*                           PGMELTB).
002100*    11/05/1993 HRR OT-0291 SE AGREGA EL CODIGO DE RETORNO PARA
002200*                           TOTAL DE VOTOS EN CERO.
002300*    04/03/1998 MGV OT-0353 CORRIGE EL REDONDEO CUANDO EL CONTEO
002400*                           ES IGUAL AL TOTAL (100.00%).
002500*    30/11/1998 MGV OT-0405 SE AMPLIA LK-COMUNICACION PARA EVITAR
002600*                           TRUNCAMIENTO DE CONTADORES A PARTIR
002700*                           DEL ANIO 2000 (VOLUMEN DE PADRON).
002800*    17/07/2006 CQP OT-0514 REVISION GENERAL PARA EL PROYECTO DE
002900*                           ESCRUTINIO NACIONAL UNIFICADO.
003000******************************************************************
003100 
003200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 
003600 SPECIAL-NAMES.
003700     CLASS CLASE-PARTIDO IS "A" THRU "Z" "_".
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100 
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 DATA DIVISION.
004400 FILE SECTION.
004500 
004600 WORKING-STORAGE SECTION.
004700*========================*
004800 
004900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000 
005100 77  WS-CONT-LLAMADAS      PIC 9(05) COMP VALUE ZEROS.
005200 01  WS-RECIBIDO.
005300     03  WS-RECI-CONTEO    PIC 9(07)       VALUE ZEROS.
005400     03  WS-RECI-TOTAL     PIC 9(07)       VALUE ZEROS.
005500     03  WS-RECI-PARTIDO   PIC X(14)       VALUE SPACES.
005600     03  FILLER            PIC X(06)       VALUE SPACES.
005700 01  WS-RECIBIDO-ALFA REDEFINES WS-RECIBIDO PIC X(34).
005800 
005900 01  WS-PORCENTAJE-CALC    PIC 9(03)V9(02) VALUE ZEROS.
006000 01  WS-PORCENT-ENTERO REDEFINES WS-PORCENTAJE-CALC PIC 9(05).
006100 
006200 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
006300 
006400*-----------------------------------------------------------------
006500 LINKAGE SECTION.
006600*================*
006700 01  LK-COMUNICACION.
006800     03  LK-CONTEO         PIC 9(07).
006900     03  LK-TOTAL          PIC 9(07).
007000     03  LK-PARTIDO        PIC X(14).
007100     03  LK-PORCENTAJE     PIC 9(03)V9(02).
007200     03  LK-RETORNO        PIC 9(02).
007300     03  FILLER            PIC X(06).
007400 01  LK-COMUNICACION-ALFA REDEFINES LK-COMUNICACION PIC X(41).
007500 
007600*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007700 PROCEDURE DIVISION USING LK-COMUNICACION.
007800 
007900 MAIN-PROGRAM.
008000 
008100     PERFORM 1000-INICIO       THRU 1000-INICIO-F
008200 
008300     IF LK-RETORNO = ZEROS THEN
008400        PERFORM 2000-CALCULAR  THRU 2000-CALCULAR-F
008500     END-IF
008600 
008700     PERFORM 9999-FINAL        THRU 9999-FINAL-F.
008800 
008900 MAIN-PROGRAM-F. GOBACK.
009000 
009100 
009200*----  CUERPO INICIO VALIDACION DEL AREA RECIBIDA ---------------
009300 1000-INICIO.
009400 
009500     MOVE ZEROS TO LK-RETORNO
009600     ADD 1 TO WS-CONT-LLAMADAS
009700     MOVE LK-CONTEO   TO WS-RECI-CONTEO
009800     MOVE LK-TOTAL    TO WS-RECI-TOTAL
009900     MOVE LK-PARTIDO  TO WS-RECI-PARTIDO
010000 
010100     IF WS-RECI-TOTAL = ZEROS THEN
010200        MOVE 05 TO LK-RETORNO
010300     END-IF.
010400 
010500 1000-INICIO-F. EXIT.
010600 
010700 
010800*----  CUERPO PRINCIPAL: PORCENTAJE = CONTEO / TOTAL * 100 ------
010900 2000-CALCULAR.
011000 
011100     COMPUTE WS-PORCENTAJE-CALC ROUNDED =
011200             WS-RECI-CONTEO / WS-RECI-TOTAL * 100
011300     MOVE WS-PORCENTAJE-CALC TO LK-PORCENTAJE.
011400 
011500 2000-CALCULAR-F. EXIT.
011600 
011700 
011800*----  CUERPO FINAL: DEVUELVE EL AREA DE COMUNICACION -----------
011900 9999-FINAL.
012000 
012100     IF WS-RECI-TOTAL IS NOT EQUAL ZEROS THEN
012200        CONTINUE
012300     ELSE
012400        MOVE ZEROS TO LK-PORCENTAJE
012500     END-IF.
012600 
012700 9999-FINAL-F. EXIT.
