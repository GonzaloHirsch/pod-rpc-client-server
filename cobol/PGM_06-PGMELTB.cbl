000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELTB.
000300 AUTHOR. L FIGUEROA BRAVO.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 09/12/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900*****************************************************************
001000*    PGMELTB  -  INFORME FPTP DE UNA MESA                       *
001100*    ======================================                    *
001200*    - RECIBE LA MESA A INFORMAR POR TARJETA DE PARAMETRO       *
001300*      (DDPARAM, CAMPO PRM-MESA).                               *
001400*    - FUNCIONA TANTO CON EL COMICIO ABIERTO COMO CERRADO: SOLO *
001500*      SE RECHAZA SI EL COMICIO ESTA PENDIENTE DE APERTURA.     *
001600*    - BUSCA LA MESA EN EL ARCHIVO DE ESCRUTINIO POR MESA       *
001700*      (DDTALWK) Y CONVIERTE SUS CONTEOS A PORCENTAJE MEDIANTE  *
001800*      LA RUTINA COMUN PGMELPC. EMITE EL GANADOR DE LA MESA.    *
001900*****************************************************************
002000*    HISTORIA DE MODIFICACIONES
002100*    ---------------------------------------------------------
002200*    09/12/1988 LFB OT-0123 VERSION INICIAL.
002300*    22/09/1990 MGV OT-0208 SE DELEGA EL CALCULO DE PORCENTAJE
002400*                           EN LA RUTINA PGMELPC POR CALL.
002500*    30/03/1994 HRR OT-0298 SE ORDENA EL INFORME DESCENDENTE POR
002600*                           PORCENTAJE, DESEMPATE ALFABETICO, Y
002700*                           SE AGREGA LA LINEA "Winner" DE MESA.
002800*    17/09/1998 MGV OT-0403 LA VALIDACION DE ESTADO PASA A USAR
002900*                           EL REGISTRO DE CONTROL DE 4 DIGITOS
003000*                           DE ANIO (PROBLEMA DEL ANIO 2000).
003100*    12/06/2006 CQP OT-0517 REVISION GENERAL PARA EL PROYECTO DE
003200*                           ESCRUTINIO NACIONAL UNIFICADO.
003300*****************************************************************
003400 
003500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 
003900 SPECIAL-NAMES.
004000     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-ON
004100            OFF STATUS IS WS-DIAGNOSTICO-OFF.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PARAM-CARD ASSIGN DDPARAM
004600     FILE STATUS IS FS-PARAM.
004700 
004800     SELECT ESTADO-IN  ASSIGN DDESTIN
004900     FILE STATUS IS FS-ESTIN.
005000 
005100     SELECT TALLY-WK   ASSIGN DDTALWK
005200     FILE STATUS IS FS-TALWK.
005300 
005400     SELECT FPT-RPT    ASSIGN DDFPTRP
005500     FILE STATUS IS FS-FPTRP.
005600 
005700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000 
006100 FD  PARAM-CARD
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORDING MODE IS F.
006400 01  REG-PARAM           PIC X(20).
006500 
006600 FD  ESTADO-IN
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  REG-ESTADO-IN       PIC X(44).
007000 
007100 FD  TALLY-WK
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  REG-TALLY-WK        PIC X(117).
007500 
007600 FD  FPT-RPT
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-FPT-RPT         PIC X(30).
008000 
008100 WORKING-STORAGE SECTION.
008200*========================*
008300 
008400 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008500 
008600*---- FILE STATUS ------------------------------------------------
008700 77  FS-PARAM                  PIC XX      VALUE SPACES.
008800 77  FS-ESTIN                  PIC XX      VALUE SPACES.
008900 77  FS-TALWK                  PIC XX      VALUE SPACES.
009000 77  FS-FPTRP                  PIC XX      VALUE SPACES.
009100 
009200 77  WS-COMICIO-OK             PIC X       VALUE 'S'.
009300     88  WS-PUEDE-INFORMAR                 VALUE 'S'.
009400     88  WS-NO-PUEDE-INFORMAR              VALUE 'N'.
009500 
009600 77  WS-MESA-OK                PIC X       VALUE 'N'.
009700     88  WS-MESA-ENCONTRADA                VALUE 'S'.
009800     88  WS-MESA-NO-ENCONTRADA             VALUE 'N'.
009900 
010000*---- TARJETA DE PARAMETRO: MESA A INFORMAR ----------------------
010100 01  WS-REG-PARAM.
010200     03  PRM-MESA              PIC 9(04)    VALUE ZEROS.
010300     03  FILLER                PIC X(16)    VALUE SPACES.
010400 
010500*---- LINKAGE CON LA RUTINA DE PORCENTAJE (PGMELPC) --------------
010600 01  WS-AREA-PGMELPC.
010700     03  WSL-CONTEO            PIC 9(07)       VALUE ZEROS.
010800     03  WSL-TOTAL             PIC 9(07)       VALUE ZEROS.
010900     03  WSL-PARTIDO           PIC X(14)       VALUE SPACES.
011000     03  WSL-PORCENTAJE        PIC 9(03)V9(02) VALUE ZEROS.
011100     03  WSL-RETORNO           PIC 9(02)       VALUE ZEROS.
011200     03  FILLER                PIC X(06)       VALUE SPACES.
011300 01  WS-AREA-PGMELPC-ALFA REDEFINES WS-AREA-PGMELPC PIC X(41).
011400 
011500*---- CONTEO FPTP DE LA MESA (13 PARTIDOS) -----------------------
011600 01  WS-TOTAL-MESA OCCURS 13 TIMES INDEXED BY IX-TOT
011700                   PIC 9(07) COMP VALUE ZEROS.
011800 77  WS-TOTAL-GRAL             PIC 9(07) COMP VALUE ZEROS.
011900 
012000*---- TABLA DE TRABAJO PARA ORDENAR EL INFORME (13 ENTRADAS) -----
012100 01  WS-TABLA-ORDEN OCCURS 13 TIMES INDEXED BY IX-ORD.
012200     03  ORD-PARTIDO           PIC X(14) VALUE SPACES.
012300     03  ORD-VALOR             PIC 9(03)V9(02) VALUE ZEROS.
012400 01  WS-TABLA-ORDEN-ALFA REDEFINES WS-TABLA-ORDEN PIC X(247).
012500 77  WS-IX-AUX                 PIC 9(02) COMP VALUE ZEROS.
012600 77  WS-TEMP-PARTIDO           PIC X(14)       VALUE SPACES.
012700 77  WS-TEMP-VALOR             PIC 9(03)V9(02) VALUE ZEROS.
012800 77  WS-CANT-PASADAS           PIC 9(02) COMP VALUE ZEROS.
012900 
013000*---- LINEA DE INFORME (DELIMITADA POR ';') ----------------------
013100 01  WS-LINEA-RPT              PIC X(30)       VALUE SPACES.
013200 77  WS-VALOR-PRINT            PIC ZZZ9.99     VALUE ZEROS.
013300 
013400*//////////////////////////////////////////////////////////////
013500*     COPY CP-ESTADO.
013600 01  WS-REG-ESTADO.
013700     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
013800         88  SIT-PENDIENTE                VALUE 'P'.
013900         88  SIT-ABIERTA                  VALUE 'A'.
014000         88  SIT-CERRADA                  VALUE 'C'.
014100     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
014200     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
014300     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
014400     03  FILLER              PIC X(20)    VALUE SPACES.
014500 
014600*     COPY CP-ESCRUT.
014700 01  WS-REG-ESCRUTINIO.
014800     03  ESC-MESA              PIC 9(04)  VALUE ZEROS.
014900     03  ESC-PROVINCIA         PIC X(12)  VALUE SPACES.
015000     03  ESC-CANT-PARTIDO OCCURS 13 TIMES
015100                           INDEXED BY IX-ESC-PARTIDO
015200                           PIC 9(07)  VALUE ZEROS.
015300     03  FILLER                PIC X(09)  VALUE SPACES.
015400 
015500*     COPY CP-PARTIDO.
015600 01  WS-TABLA-PARTIDOS-INIC.
015700     03  FILLER  PIC X(14) VALUE 'BUFFALO'.
015800     03  FILLER  PIC X(14) VALUE 'GORILLA'.
015900     03  FILLER  PIC X(14) VALUE 'JACKALOPE'.
016000     03  FILLER  PIC X(14) VALUE 'LEOPARD'.
016100     03  FILLER  PIC X(14) VALUE 'LYNX'.
016200     03  FILLER  PIC X(14) VALUE 'MONKEY'.
016300     03  FILLER  PIC X(14) VALUE 'OWL'.
016400     03  FILLER  PIC X(14) VALUE 'SNAKE'.
016500     03  FILLER  PIC X(14) VALUE 'TARSIER'.
016600     03  FILLER  PIC X(14) VALUE 'TIGER'.
016700     03  FILLER  PIC X(14) VALUE 'TURTLE'.
016800     03  FILLER  PIC X(14) VALUE 'WHITE_GORILLA'.
016900     03  FILLER  PIC X(14) VALUE 'WHITE_TIGER'.
017000 01  WS-TABLA-PARTIDOS REDEFINES WS-TABLA-PARTIDOS-INIC.
017100     03  TPA-PARTIDO PIC X(14) OCCURS 13 TIMES
017200                      INDEXED BY IX-PARTIDO.
017300*//////////////////////////////////////////////////////////////
017400 
017500 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017600 
017700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017800 PROCEDURE DIVISION.
017900 
018000 MAIN-PROGRAM-INICIO.
018100 
018200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018300     IF WS-PUEDE-INFORMAR THEN
018400        PERFORM 2000-FPTP-MESA-I THRU 2000-FPTP-MESA-F
018500     END-IF
018600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
018700 
018800 MAIN-PROGRAM-FINAL. GOBACK.
018900 
019000 
019100*------------------------------------------------------------
019200 1000-INICIO-I.
019300 
019400     SET WS-PUEDE-INFORMAR TO TRUE
019500 
019600     OPEN INPUT PARAM-CARD
019700     IF FS-PARAM IS NOT EQUAL '00' THEN
019800        DISPLAY '* ERROR EN OPEN PARAM-CARD = ' FS-PARAM
019900        MOVE 9999 TO RETURN-CODE
020000        SET WS-NO-PUEDE-INFORMAR TO TRUE
020100     ELSE
020200        READ PARAM-CARD INTO WS-REG-PARAM
020300        CLOSE PARAM-CARD
020400     END-IF
020500 
020600     IF WS-PUEDE-INFORMAR THEN
020700        OPEN INPUT ESTADO-IN
020800        IF FS-ESTIN IS NOT EQUAL '00' THEN
020900           DISPLAY '* ERROR EN OPEN ESTADO-IN = ' FS-ESTIN
021000           MOVE 9999 TO RETURN-CODE
021100           SET WS-NO-PUEDE-INFORMAR TO TRUE
021200        ELSE
021300           READ ESTADO-IN INTO WS-REG-ESTADO
021400           CLOSE ESTADO-IN
021500        END-IF
021600     END-IF
021700 
021800     IF WS-PUEDE-INFORMAR AND SIT-PENDIENTE THEN
021900        DISPLAY '* ELECTION IS PENDING, NO RESULTS TO REPORT'
022000        SET WS-NO-PUEDE-INFORMAR TO TRUE
022100     END-IF.
022200 
022300 1000-INICIO-F. EXIT.
022400 
022500 
022600*------------------------------------------------------------
022700*    INFORME FPTP DE LA MESA PRM-MESA: BUSCA LA MESA EN
022800*    DDTALWK Y CONVIERTE SUS CONTEOS A PORCENTAJE MEDIANTE
022900*    LA RUTINA PGMELPC.
023000 2000-FPTP-MESA-I.
023100 
023200     SET WS-MESA-NO-ENCONTRADA TO TRUE
023300     MOVE ZEROS TO WS-TOTAL-GRAL
023400     PERFORM 2010-ZERAR-TOTAL-I THRU 2010-ZERAR-TOTAL-F
023500        VARYING IX-TOT FROM 1 BY 1 UNTIL IX-TOT > 13
023600 
023700     OPEN INPUT TALLY-WK
023800     IF FS-TALWK IS NOT EQUAL '00' AND
023900           FS-TALWK IS NOT EQUAL '35' THEN
024000        DISPLAY '* ERROR EN OPEN TALLY-WK = ' FS-TALWK
024100        MOVE 9999 TO RETURN-CODE
024200     ELSE
024300        PERFORM 2020-LEER-MESA-I THRU 2020-LEER-MESA-F
024400           UNTIL FS-TALWK IS NOT EQUAL '00'
024500        CLOSE TALLY-WK
024600     END-IF
024700 
024800     IF WS-MESA-NO-ENCONTRADA THEN
024900        DISPLAY '* TABLE NOT FOUND: ' PRM-MESA
025000     ELSE
025100        IF WS-TOTAL-GRAL = ZEROS THEN
025200           DISPLAY '* NO VOTES REGISTERED FOR TABLE ' PRM-MESA
025300        ELSE
025400           PERFORM 2040-CALCULAR-PORCENT-I
025500              THRU 2040-CALCULAR-PORCENT-F
025600              VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13
025700           PERFORM 2900-ORDENAR-I THRU 2900-ORDENAR-F
025800 
025900           OPEN OUTPUT FPT-RPT
026000           MOVE 'Percentage;Party' TO WS-LINEA-RPT
026100           WRITE REG-FPT-RPT FROM WS-LINEA-RPT
026200           PERFORM 3000-ESCRIBIR-FPTP-I THRU 3000-ESCRIBIR-FPTP-F
026300              VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 13
026400           MOVE 'Winner' TO WS-LINEA-RPT
026500           WRITE REG-FPT-RPT FROM WS-LINEA-RPT
026600           MOVE SPACES TO WS-LINEA-RPT
026700           MOVE ORD-PARTIDO(1) TO WS-LINEA-RPT
026800           WRITE REG-FPT-RPT FROM WS-LINEA-RPT
026900           CLOSE FPT-RPT
027000        END-IF
027100     END-IF.
027200 
027300 2000-FPTP-MESA-F. EXIT.
027400 
027500 
027600*------------------------------------------------------------
027700 2010-ZERAR-TOTAL-I.
027800 
027900     MOVE ZEROS TO WS-TOTAL-MESA(IX-TOT).
028000 
028100 2010-ZERAR-TOTAL-F. EXIT.
028200 
028300 
028400*------------------------------------------------------------
028500 2020-LEER-MESA-I.
028600 
028700     READ TALLY-WK INTO WS-REG-ESCRUTINIO
028800     IF FS-TALWK = '00' AND ESC-MESA = PRM-MESA THEN
028900        SET WS-MESA-ENCONTRADA TO TRUE
029000        PERFORM 2030-ACUM-PARTIDO-I THRU 2030-ACUM-PARTIDO-F
029100           VARYING IX-TOT FROM 1 BY 1 UNTIL IX-TOT > 13
029200     END-IF.
029300 
029400 2020-LEER-MESA-F. EXIT.
029500 
029600 
029700*------------------------------------------------------------
029800 2030-ACUM-PARTIDO-I.
029900 
030000     MOVE ESC-CANT-PARTIDO(IX-TOT) TO WS-TOTAL-MESA(IX-TOT)
030100     ADD ESC-CANT-PARTIDO(IX-TOT)  TO WS-TOTAL-GRAL.
030200 
030300 2030-ACUM-PARTIDO-F. EXIT.
030400 
030500 
030600*------------------------------------------------------------
030700 2040-CALCULAR-PORCENT-I.
030800 
030900     MOVE TPA-PARTIDO(IX-ORD)    TO ORD-PARTIDO(IX-ORD)
031000     MOVE WS-TOTAL-MESA(IX-ORD)  TO WSL-CONTEO
031100     MOVE WS-TOTAL-GRAL          TO WSL-TOTAL
031200     MOVE TPA-PARTIDO(IX-ORD)    TO WSL-PARTIDO
031300     CALL 'PGMELPC' USING WS-AREA-PGMELPC
031400     MOVE WSL-PORCENTAJE TO ORD-VALOR(IX-ORD).
031500 
031600 2040-CALCULAR-PORCENT-F. EXIT.
031700 
031800 
031900*------------------------------------------------------------
032000*    ORDENA WS-TABLA-ORDEN DESCENDENTE POR VALOR; EL EMPATE
032100*    QUEDA RESUELTO ALFABETICAMENTE PORQUE LA CARGA INICIAL
032200*    RECORRE LA TABLA DE PARTIDOS YA ORDENADA Y EL INTERCAMBIO
032300*    SOLO OCURRE CUANDO EL SIGUIENTE ES ESTRICTAMENTE MAYOR.
032400 2900-ORDENAR-I.
032500 
032600     PERFORM 2910-PASADA-I THRU 2910-PASADA-F
032700        VARYING WS-CANT-PASADAS FROM 1 BY 1
032800           UNTIL WS-CANT-PASADAS > 12.
032900 
033000 2900-ORDENAR-F. EXIT.
033100 
033200 
033300*------------------------------------------------------------
033400 2910-PASADA-I.
033500 
033600     PERFORM 2920-COMPARAR-I THRU 2920-COMPARAR-F
033700        VARYING IX-ORD FROM 1 BY 1 UNTIL IX-ORD > 12.
033800 
033900 2910-PASADA-F. EXIT.
034000 
034100 
034200*------------------------------------------------------------
034300 2920-COMPARAR-I.
034400 
034500     SET WS-IX-AUX TO IX-ORD
034600     ADD 1 TO WS-IX-AUX
034700     IF ORD-VALOR(WS-IX-AUX) > ORD-VALOR(IX-ORD) THEN
034800        MOVE ORD-PARTIDO(IX-ORD)    TO WS-TEMP-PARTIDO
034900        MOVE ORD-VALOR(IX-ORD)      TO WS-TEMP-VALOR
035000        MOVE ORD-PARTIDO(WS-IX-AUX) TO ORD-PARTIDO(IX-ORD)
035100        MOVE ORD-VALOR(WS-IX-AUX)   TO ORD-VALOR(IX-ORD)
035200        MOVE WS-TEMP-PARTIDO        TO ORD-PARTIDO(WS-IX-AUX)
035300        MOVE WS-TEMP-VALOR          TO ORD-VALOR(WS-IX-AUX)
035400     END-IF.
035500 
035600 2920-COMPARAR-F. EXIT.
035700 
035800 
035900*------------------------------------------------------------
036000 3000-ESCRIBIR-FPTP-I.
036100 
036200     MOVE SPACES TO WS-LINEA-RPT
036300     MOVE ORD-VALOR(IX-ORD) TO WS-VALOR-PRINT
036400     STRING WS-VALOR-PRINT DELIMITED BY SIZE
036500            ';' DELIMITED BY SIZE
036600            ORD-PARTIDO(IX-ORD) DELIMITED BY SPACE
036700         INTO WS-LINEA-RPT
036800     WRITE REG-FPT-RPT FROM WS-LINEA-RPT.
036900 
037000 3000-ESCRIBIR-FPTP-F. EXIT.
037100 
037200 
037300*------------------------------------------------------------
037400 9999-FINAL-I.
037500 
037600     DISPLAY ' '
037700     DISPLAY '**********************************************'
037800     IF WS-PUEDE-INFORMAR THEN
037900        DISPLAY '* INFORME DE MESA FINALIZADO.'
038000     ELSE
038100        DISPLAY '* INFORME DE MESA NO GENERADO.'
038200     END-IF.
038300 
038400 9999-FINAL-F. EXIT.
