000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELIN.
000300 AUTHOR. M GONZALEZ VILELA.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 12/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900*****************************************************************
001000*    PGMELIN  -  INGESTA DE BOLETAS                            *
001100*    ============================                              *
001200*    - VALIDA QUE EL COMICIO ESTE ABIERTO.                      *
001300*    - LEE EL ARCHIVO DE BOLETAS (DDVOTOS), UNA LINEA POR VOTO,  *
001400*      CAMPOS SEPARADOS POR ';' Y PARSEA EL VOTO DE PUNTAJE      *
001500*      (SEPARADO POR ',' Y '|').                                 *
001600*    - ACUMULA EL ESCRUTINIO FPTP POR MESA (DDTALWK).            *
001700*    - GRABA CADA BOLETA YA PARSEADA EN EL ARCHIVO DE TRABAJO    *
001800*      DDBALWK PARA QUE PGMELCI CALCULE STAR Y SPAV.             *
001900*    - CONTRASTA CADA VOTO FPTP CONTRA LAS SUSCRIPCIONES DE      *
002000*      AUDITORIA (DDAUDWK) Y EMITE LA NOVEDAD EN DDAUDLG.        *
002100*****************************************************************
002200*    HISTORIA DE MODIFICACIONES
002300*    ---------------------------------------------------------
002400*    12/04/1988 MGV OT-0113 VERSION INICIAL DEL PROGRAMA.
002500*    30/11/1988 MGV OT-0140 SE AGREGA EL ESCRUTINIO POR MESA
002600*                           (TABLA WS-TABLA-ESCRUTINIOS).
002700*    05/07/1990 HRR OT-0202 SE AGREGA EL CRUCE CONTRA LA TABLA
002800*                           DE SUSCRIPCIONES DE AUDITORIA.
002900*    18/03/1993 HRR OT-0289 SE CORRIGE EL PARSEO DEL VOTO DE
003000*                           PUNTAJE CUANDO EL CAMPO VIENE VACIO
003100*                           (BOLETA SIN VOTO SPAV/STAR).
003200*    21/01/1997 LFB OT-0351 SE AGREGA UPSI-0 COMO INTERRUPTOR
003300*                           DE DIAGNOSTICO.
003400*    14/09/1998 LFB OT-0403 LA FECHA DE PROCESO PASA A SIGLO+
003500*                           ANIO+MES+DIA (PROBLEMA DEL ANIO 2000).
003600*    02/03/2001 CQP OT-0456 SE VALIDA EL FORMATO DEL PARTIDO Y DE
003700*                           LA PROVINCIA CON CLASE-PARTIDO.
003800*    27/08/2006 CQP OT-0512 REVISION GENERAL PARA EL PROYECTO DE
003900*                           ESCRUTINIO NACIONAL UNIFICADO.
004000*****************************************************************
004100 
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 
004600 SPECIAL-NAMES.
004700     CLASS CLASE-PARTIDO IS "A" THRU "Z" "_"
004800     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-ON
004900            OFF STATUS IS WS-DIAGNOSTICO-OFF.
005000 
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ESTADO-IN  ASSIGN DDESTIN
005400     FILE STATUS IS FS-ESTIN.
005500 
005600     SELECT ESTADO-OUT ASSIGN DDESTOUT
005700     FILE STATUS IS FS-ESTOUT.
005800 
005900     SELECT VOTOS      ASSIGN DDVOTOS
006000     FILE STATUS IS FS-VOTOS.
006100 
006200     SELECT AUDIT-WORK ASSIGN DDAUDWK
006300     FILE STATUS IS FS-AUDWK.
006400 
006500     SELECT AUDIT-LOG  ASSIGN DDAUDLG
006600     FILE STATUS IS FS-AUDLG.
006700 
006800     SELECT BALOTA-WK  ASSIGN DDBALWK
006900     FILE STATUS IS FS-BALWK.
007000 
007100     SELECT TALLY-WK   ASSIGN DDTALWK
007200     FILE STATUS IS FS-TALWK.
007300 
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 DATA DIVISION.
007600 FILE SECTION.
007700 
007800 FD  ESTADO-IN
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-ESTADO-IN       PIC X(44).
008200 
008300 FD  ESTADO-OUT
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-ESTADO-OUT      PIC X(44).
008700 
008800 FD  VOTOS
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 01  REG-VOTOS           PIC X(120).
009200 
009300 FD  AUDIT-WORK
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORDING MODE IS F.
009600 01  REG-AUDIT-WORK      PIC X(24).
009700 
009800 FD  AUDIT-LOG
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-AUDIT-LOG       PIC X(60).
010200 
010300 FD  BALOTA-WK
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-BALOTA-WK       PIC X(116).
010700 
010800 FD  TALLY-WK
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-TALLY-WK        PIC X(117).
011200 
011300 WORKING-STORAGE SECTION.
011400*========================*
011500 
011600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011700 
011800*---- FILE STATUS ------------------------------------------------
011900 77  FS-ESTIN                 PIC XX      VALUE SPACES.
012000 77  FS-ESTOUT                PIC XX      VALUE SPACES.
012100 77  FS-VOTOS                 PIC XX      VALUE SPACES.
012200 77  FS-AUDWK                 PIC XX      VALUE SPACES.
012300 77  FS-AUDLG                 PIC XX      VALUE SPACES.
012400 77  FS-BALWK                 PIC XX      VALUE SPACES.
012500 77  FS-TALWK                 PIC XX      VALUE SPACES.
012600 
012700 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
012800     88  WS-FIN-LECTURA                   VALUE 'Y'.
012900     88  WS-NO-FIN-LECTURA                VALUE 'N'.
013000 
013100 77  WS-COMICIO-OK            PIC X       VALUE 'S'.
013200     88  WS-COMICIO-ABIERTO                VALUE 'S'.
013300     88  WS-COMICIO-NO-ABIERTO              VALUE 'N'.
013400 
013500*---- CONTADORES (COMP) -----------------------------------------
013600 77  WS-CANT-VOTOS             PIC 9(07)  COMP VALUE ZEROS.
013700 77  WS-CANT-VOTOS-PRINT       PIC ZZZZZZ9.
013800 77  WS-CANT-AUDIT             PIC 9(05)  COMP VALUE ZEROS.
013900 77  WS-CANT-MESAS             PIC 9(03)  COMP VALUE ZEROS.
014000 
014100*---- FECHA DE PROCESO (SIGLO+ANIO+MES+DIA) ----------------------
014200 01  WS-FECHA-6                PIC 9(06)  VALUE ZEROS.
014300 01  WS-FECHA-6-R REDEFINES WS-FECHA-6.
014400     03  WS-F6-ANIO            PIC 99.
014500     03  WS-F6-MES             PIC 99.
014600     03  WS-F6-DIA             PIC 99.
014700 01  WS-FECHA-PROCESO.
014800     03  FEC-SIGLO             PIC 99     VALUE ZEROS.
014900     03  FEC-ANIO              PIC 99     VALUE ZEROS.
015000     03  FEC-MES               PIC 99     VALUE ZEROS.
015100     03  FEC-DIA               PIC 99     VALUE ZEROS.
015200 
015300*---- PARSEO DE LA LINEA DE VOTO --------------------------------
015400 01  WS-CAMPO-MESA-ALFA        PIC X(04)  VALUE SPACES.
015500 01  WS-CAMPO-MESA-NUM REDEFINES WS-CAMPO-MESA-ALFA PIC 9(04).
015600 01  WS-CAMPO-PROVINCIA        PIC X(12)  VALUE SPACES.
015700 01  WS-CAMPO-PUNTAJES         PIC X(60)  VALUE SPACES.
015800 01  WS-CAMPO-FPTP             PIC X(14)  VALUE SPACES.
015900 
016000*---- TABLA DE PARES PARTIDO-PUNTAJE (HASTA 5) -------------------
016100 01  WS-TABLA-PARES.
016200     03  WS-PAR OCCURS 5 TIMES INDEXED BY IX-PAR PIC X(17)
016300                                VALUE SPACES.
016400 77  WS-CANT-PARES             PIC 9(01)  COMP VALUE ZEROS.
016500 01  WS-PAR-PARTIDO            PIC X(14)  VALUE SPACES.
016600 01  WS-PAR-PUNTAJE-ALFA       PIC X(01)  VALUE SPACES.
016700 01  WS-PAR-PUNTAJE-NUM REDEFINES WS-PAR-PUNTAJE-ALFA PIC 9(01).
016800 
016900*//////////////////////////////////////////////////////////////
017000*     COPY CP-ESTADO.
017100 01  WS-REG-ESTADO.
017200     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
017300         88  SIT-PENDIENTE                VALUE 'P'.
017400         88  SIT-ABIERTA                  VALUE 'A'.
017500         88  SIT-CERRADA                  VALUE 'C'.
017600     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
017700     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
017800     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
017900     03  FILLER              PIC X(20)    VALUE SPACES.
018000 
018100*     COPY CP-AUDITO.
018200 01  WS-REG-AUDITO.
018300     03  AUD-PARTIDO         PIC X(14)    VALUE SPACES.
018400     03  AUD-MESA            PIC 9(04)    VALUE ZEROS.
018500     03  FILLER              PIC X(06)    VALUE SPACES.
018600 
018700 01  WS-TABLA-AUDITORIAS.
018800     03  WS-AUD-ENTRY OCCURS 100 TIMES INDEXED BY IX-AUD.
018900         05  TAUD-PARTIDO    PIC X(14)    VALUE SPACES.
019000         05  TAUD-MESA       PIC 9(04)    VALUE ZEROS.
019100 
019200*     COPY CP-BALOTA.
019300 01  WS-REG-BALOTA.
019400     03  BAL-MESA              PIC 9(04)  VALUE ZEROS.
019500     03  BAL-PROVINCIA         PIC X(12)  VALUE SPACES.
019600     03  BAL-PARTIDO-FPTP      PIC X(14)  VALUE SPACES.
019700     03  BAL-CANT-PUNTAJES     PIC 9(01)  VALUE ZEROS.
019800     03  BAL-PUNTAJE OCCURS 5 TIMES INDEXED BY IX-PUNTAJE.
019900         05  BAL-PUNT-PARTIDO  PIC X(14)  VALUE SPACES.
020000         05  BAL-PUNT-VALOR    PIC 9(01)  VALUE ZEROS.
020100     03  FILLER                PIC X(11)  VALUE SPACES.
020200 
020300*     COPY CP-ESCRUT.
020400 01  WS-REG-ESCRUTINIO.
020500     03  ESC-MESA              PIC 9(04)  VALUE ZEROS.
020600     03  ESC-PROVINCIA         PIC X(12)  VALUE SPACES.
020700     03  ESC-CANT-PARTIDO OCCURS 13 TIMES
020800                              INDEXED BY IX-ESC-PARTIDO
020900                               PIC 9(07)  VALUE ZEROS.
021000     03  FILLER                PIC X(09)  VALUE SPACES.
021100 
021200 01  WS-TABLA-ESCRUTINIOS.
021300     03  WS-ESC-ENTRY OCCURS 60 TIMES INDEXED BY IX-TAL.
021400         05  TAL-MESA          PIC 9(04)  VALUE ZEROS.
021500         05  TAL-PROVINCIA     PIC X(12)  VALUE SPACES.
021600         05  TAL-CANT-PARTIDO OCCURS 13 TIMES
021700                               INDEXED BY IX-TAL-PARTIDO
021800                               PIC 9(07)  VALUE ZEROS.
021900 
022000*     COPY CP-PARTIDO.
022100 01  WS-TABLA-PARTIDOS-INIC.
022200     03  FILLER  PIC X(14) VALUE 'BUFFALO'.
022300     03  FILLER  PIC X(14) VALUE 'GORILLA'.
022400     03  FILLER  PIC X(14) VALUE 'JACKALOPE'.
022500     03  FILLER  PIC X(14) VALUE 'LEOPARD'.
022600     03  FILLER  PIC X(14) VALUE 'LYNX'.
022700     03  FILLER  PIC X(14) VALUE 'MONKEY'.
022800     03  FILLER  PIC X(14) VALUE 'OWL'.
022900     03  FILLER  PIC X(14) VALUE 'SNAKE'.
023000     03  FILLER  PIC X(14) VALUE 'TARSIER'.
023100     03  FILLER  PIC X(14) VALUE 'TIGER'.
023200     03  FILLER  PIC X(14) VALUE 'TURTLE'.
023300     03  FILLER  PIC X(14) VALUE 'WHITE_GORILLA'.
023400     03  FILLER  PIC X(14) VALUE 'WHITE_TIGER'.
023500 01  WS-TABLA-PARTIDOS REDEFINES WS-TABLA-PARTIDOS-INIC.
023600     03  TPA-PARTIDO PIC X(14) OCCURS 13 TIMES
023700                      INDEXED BY IX-PARTIDO.
023800*//////////////////////////////////////////////////////////////
023900 
024000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024100 
024200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
024300 PROCEDURE DIVISION.
024400 
024500 MAIN-PROGRAM-INICIO.
024600 
024700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
024800     IF WS-COMICIO-ABIERTO THEN
024900        PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
025000           UNTIL WS-FIN-LECTURA
025100     END-IF
025200     PERFORM 8000-GRABAR-TALLY-I THRU 8000-GRABAR-TALLY-F
025300     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
025400 
025500 MAIN-PROGRAM-FINAL. GOBACK.
025600 
025700 
025800*------------------------------------------------------------
025900 1000-INICIO-I.
026000 
026100     SET WS-NO-FIN-LECTURA     TO TRUE
026200     SET WS-COMICIO-ABIERTO    TO TRUE
026300 
026400     ACCEPT WS-FECHA-6 FROM DATE
026500     IF WS-F6-ANIO > 50 THEN
026600        MOVE 19 TO FEC-SIGLO
026700     ELSE
026800        MOVE 20 TO FEC-SIGLO
026900     END-IF
027000     MOVE WS-F6-ANIO TO FEC-ANIO
027100     MOVE WS-F6-MES  TO FEC-MES
027200     MOVE WS-F6-DIA  TO FEC-DIA
027300 
027400     OPEN INPUT ESTADO-IN
027500     IF FS-ESTIN IS NOT EQUAL '00' THEN
027600        DISPLAY '* ERROR EN OPEN ESTADO-IN = ' FS-ESTIN
027700        MOVE 9999 TO RETURN-CODE
027800        SET WS-COMICIO-NO-ABIERTO TO TRUE
027900        SET WS-FIN-LECTURA TO TRUE
028000     ELSE
028100        READ ESTADO-IN INTO WS-REG-ESTADO
028200        CLOSE ESTADO-IN
028300     END-IF
028400 
028500     IF WS-COMICIO-ABIERTO AND NOT SIT-ABIERTA THEN
028600        DISPLAY "* Elections haven't started or have already"
028700        DISPLAY "  finished"
028800        SET WS-COMICIO-NO-ABIERTO TO TRUE
028900        SET WS-FIN-LECTURA TO TRUE
029000     END-IF
029100 
029200     IF WS-COMICIO-ABIERTO THEN
029300        PERFORM 1100-CARGAR-AUDIT-I THRU 1100-CARGAR-AUDIT-F
029400        OPEN INPUT  VOTOS
029500        OPEN OUTPUT AUDIT-LOG
029600        OPEN OUTPUT BALOTA-WK
029700        IF FS-VOTOS IS NOT EQUAL '00'
029800           AND FS-VOTOS IS NOT EQUAL '35'
029900           DISPLAY '* ERROR EN OPEN VOTOS = ' FS-VOTOS
030000           MOVE 9999 TO RETURN-CODE
030100           SET WS-FIN-LECTURA TO TRUE
030200        ELSE
030300           PERFORM 2100-LEER-I THRU 2100-LEER-F
030400        END-IF
030500     END-IF.
030600 
030700 1000-INICIO-F. EXIT.
030800 
030900 
031000*------------------------------------------------------------
031100*    CARGA LA TABLA DE SUSCRIPCIONES DE AUDITORIA VALIDADAS
031200*    POR PGMELAB (DDAUDWK) EN MEMORIA.
031300 1100-CARGAR-AUDIT-I.
031400 
031500     SET IX-AUD TO 1
031600     OPEN INPUT AUDIT-WORK
031700     IF FS-AUDWK = '00' THEN
031800        PERFORM 1110-LEER-AUDIT-I THRU 1110-LEER-AUDIT-F
031900           UNTIL FS-AUDWK IS NOT EQUAL '00'
032000        CLOSE AUDIT-WORK
032100     END-IF.
032200 
032300 1100-CARGAR-AUDIT-F. EXIT.
032400 
032500 
032600*------------------------------------------------------------
032700 1110-LEER-AUDIT-I.
032800 
032900     READ AUDIT-WORK INTO WS-REG-AUDITO
033000     IF FS-AUDWK = '00' THEN
033100        MOVE AUD-PARTIDO TO TAUD-PARTIDO(IX-AUD)
033200        MOVE AUD-MESA    TO TAUD-MESA(IX-AUD)
033300        ADD 1 TO WS-CANT-AUDIT
033400        SET IX-AUD UP BY 1
033500     END-IF.
033600 
033700 1110-LEER-AUDIT-F. EXIT.
033800 
033900 
034000*------------------------------------------------------------
034100 2000-PROCESO-I.
034200 
034300     PERFORM 2200-PARSEAR-I     THRU 2200-PARSEAR-F
034400     PERFORM 2300-ACUM-TALLY-I  THRU 2300-ACUM-TALLY-F
034500     PERFORM 2400-GRABAR-BALWK-I THRU 2400-GRABAR-BALWK-F
034600     PERFORM 2600-AUDITAR-I     THRU 2600-AUDITAR-F
034700     ADD 1 TO WS-CANT-VOTOS
034800     PERFORM 2100-LEER-I        THRU 2100-LEER-F.
034900 
035000 2000-PROCESO-F. EXIT.
035100 
035200 
035300*------------------------------------------------------------
035400 2100-LEER-I.
035500 
035600     READ VOTOS INTO REG-VOTOS
035700 
035800     EVALUATE FS-VOTOS
035900        WHEN '00'
036000           CONTINUE
036100        WHEN '10'
036200           SET WS-FIN-LECTURA TO TRUE
036300        WHEN OTHER
036400           DISPLAY '*ERROR EN LECTURA VOTOS : ' FS-VOTOS
036500           SET WS-FIN-LECTURA TO TRUE
036600     END-EVALUATE.
036700 
036800 2100-LEER-F. EXIT.
036900 
037000 
037100*------------------------------------------------------------
037200*    TABLE-ID;PROVINCE;STAR-SPAV-VOTE;FPTP-VOTE
037300 2200-PARSEAR-I.
037400 
037500     MOVE SPACES TO WS-REG-BALOTA
037600     MOVE SPACES TO WS-CAMPO-MESA-ALFA WS-CAMPO-PROVINCIA
037700     MOVE SPACES TO WS-CAMPO-PUNTAJES  WS-CAMPO-FPTP
037800     MOVE SPACES TO WS-TABLA-PARES
037900     MOVE 0      TO WS-CANT-PARES
038000 
038100     UNSTRING REG-VOTOS DELIMITED BY ';'
038200         INTO WS-CAMPO-MESA-ALFA WS-CAMPO-PROVINCIA
038300              WS-CAMPO-PUNTAJES  WS-CAMPO-FPTP
038400 
038500     MOVE WS-CAMPO-MESA-NUM  TO BAL-MESA
038600     MOVE WS-CAMPO-PROVINCIA TO BAL-PROVINCIA
038700     MOVE WS-CAMPO-FPTP      TO BAL-PARTIDO-FPTP
038800 
038900     IF WS-CAMPO-PUNTAJES IS NOT EQUAL SPACES THEN
039000        UNSTRING WS-CAMPO-PUNTAJES DELIMITED BY ','
039100            INTO WS-PAR(1) WS-PAR(2) WS-PAR(3)
039200                 WS-PAR(4) WS-PAR(5)
039300            TALLYING IN WS-CANT-PARES
039400        MOVE WS-CANT-PARES TO BAL-CANT-PUNTAJES
039500        PERFORM 2210-PARSEAR-PAR-I THRU 2210-PARSEAR-PAR-F
039600           VARYING IX-PAR FROM 1 BY 1 UNTIL IX-PAR > WS-CANT-PARES
039700     END-IF
039800 
039900     IF WS-DIAGNOSTICO-ON THEN
040000        DISPLAY '  BOLETA MESA ' BAL-MESA
040100           ' PARTIDO ' BAL-PARTIDO-FPTP
040200     END-IF.
040300 
040400 2200-PARSEAR-F. EXIT.
040500 
040600 
040700*------------------------------------------------------------
040800 2210-PARSEAR-PAR-I.
040900 
041000     UNSTRING WS-PAR(IX-PAR) DELIMITED BY '|'
041100         INTO WS-PAR-PARTIDO WS-PAR-PUNTAJE-ALFA
041200     MOVE WS-PAR-PARTIDO      TO BAL-PUNT-PARTIDO(IX-PAR)
041300     MOVE WS-PAR-PUNTAJE-NUM  TO BAL-PUNT-VALOR(IX-PAR).
041400 
041500 2210-PARSEAR-PAR-F. EXIT.
041600 
041700 
041800*------------------------------------------------------------
041900*    ACUMULA EL ESCRUTINIO FPTP EN LA TABLA DE MESAS (MEMORIA)
042000 2300-ACUM-TALLY-I.
042100 
042200     SET IX-TAL TO 1
042300     SEARCH WS-ESC-ENTRY
042400        AT END
042500           ADD 1 TO WS-CANT-MESAS
042600           SET IX-TAL TO WS-CANT-MESAS
042700           MOVE BAL-MESA      TO TAL-MESA(IX-TAL)
042800           MOVE BAL-PROVINCIA TO TAL-PROVINCIA(IX-TAL)
042900        WHEN TAL-MESA(IX-TAL) = BAL-MESA
043000           CONTINUE
043100     END-SEARCH
043200 
043300     SET IX-PARTIDO TO 1
043400     SEARCH TPA-PARTIDO
043500        AT END
043600           DISPLAY '* PARTIDO FPTP DESCONOCIDO: ' BAL-PARTIDO-FPTP
043700        WHEN TPA-PARTIDO(IX-PARTIDO) = BAL-PARTIDO-FPTP
043800           SET IX-TAL-PARTIDO TO IX-PARTIDO
043900           ADD 1 TO TAL-CANT-PARTIDO(IX-TAL IX-TAL-PARTIDO)
044000     END-SEARCH.
044100 
044200 2300-ACUM-TALLY-F. EXIT.
044300 
044400 
044500*------------------------------------------------------------
044600 2400-GRABAR-BALWK-I.
044700 
044800     WRITE REG-BALOTA-WK FROM WS-REG-BALOTA
044900     IF FS-BALWK IS NOT EQUAL '00' THEN
045000        DISPLAY '* ERROR EN WRITE BALOTA-WK = ' FS-BALWK
045100        MOVE 9999 TO RETURN-CODE
045200     END-IF.
045300 
045400 2400-GRABAR-BALWK-F. EXIT.
045500 
045600 
045700*------------------------------------------------------------
045800*    SI EXISTE SUSCRIPCION PARA (PARTIDO,MESA) EMITE LA
045900*    NOVEDAD "NEW VOTE FOR <PARTIDO> ON POLLING PLACE <MESA>"
046000 2600-AUDITAR-I.
046100 
046200     PERFORM 2610-CHEQUEAR-AUDIT-I THRU 2610-CHEQUEAR-AUDIT-F
046300        VARYING IX-AUD FROM 1 BY 1 UNTIL IX-AUD > WS-CANT-AUDIT.
046400 
046500 2600-AUDITAR-F. EXIT.
046600 
046700 
046800*------------------------------------------------------------
046900 2610-CHEQUEAR-AUDIT-I.
047000 
047100     IF TAUD-PARTIDO(IX-AUD) = BAL-PARTIDO-FPTP
047200        AND TAUD-MESA(IX-AUD) = BAL-MESA THEN
047300        MOVE SPACES TO REG-AUDIT-LOG
047400        STRING 'New vote for ' DELIMITED BY SIZE
047500               BAL-PARTIDO-FPTP DELIMITED BY SPACE
047600               ' on polling place ' DELIMITED BY SIZE
047700               BAL-MESA DELIMITED BY SIZE
047800               INTO REG-AUDIT-LOG
047900        WRITE REG-AUDIT-LOG
048000     END-IF.
048100 
048200 2610-CHEQUEAR-AUDIT-F. EXIT.
048300 
048400 
048500*------------------------------------------------------------
048600*    AL FINALIZAR LA LECTURA, GRABA EL ESCRUTINIO POR MESA Y
048700*    ACTUALIZA LA SITUACION DEL COMICIO CON EL TOTAL DE VOTOS.
048800 8000-GRABAR-TALLY-I.
048900 
049000     OPEN OUTPUT TALLY-WK
049100     PERFORM 8010-GRABAR-MESA-I THRU 8010-GRABAR-MESA-F
049200        VARYING IX-TAL FROM 1 BY 1 UNTIL IX-TAL > WS-CANT-MESAS
049300     CLOSE TALLY-WK
049400 
049500     OPEN OUTPUT ESTADO-OUT
049600     ADD WS-CANT-VOTOS TO EST-VOTOS-REG
049700     WRITE REG-ESTADO-OUT FROM WS-REG-ESTADO
049800     CLOSE ESTADO-OUT.
049900 
050000 8000-GRABAR-TALLY-F. EXIT.
050100 
050200 
050300*------------------------------------------------------------
050400 8010-GRABAR-MESA-I.
050500 
050600     MOVE TAL-MESA(IX-TAL)      TO ESC-MESA
050700     MOVE TAL-PROVINCIA(IX-TAL) TO ESC-PROVINCIA
050800     PERFORM 8020-CARGAR-PARTIDO-I THRU 8020-CARGAR-PARTIDO-F
050900        VARYING IX-ESC-PARTIDO FROM 1 BY 1
051000           UNTIL IX-ESC-PARTIDO > 13
051100     WRITE REG-TALLY-WK FROM WS-REG-ESCRUTINIO.
051200 
051300 8010-GRABAR-MESA-F. EXIT.
051400 
051500 
051600*------------------------------------------------------------
051700 8020-CARGAR-PARTIDO-I.
051800 
051900     MOVE TAL-CANT-PARTIDO(IX-TAL IX-ESC-PARTIDO)
052000       TO ESC-CANT-PARTIDO(IX-ESC-PARTIDO).
052100 
052200 8020-CARGAR-PARTIDO-F. EXIT.
052300 
052400 
052500*------------------------------------------------------------
052600 9999-FINAL-I.
052700 
052800     MOVE WS-CANT-VOTOS TO WS-CANT-VOTOS-PRINT
052900     DISPLAY ' '
053000     DISPLAY '**********************************************'
053100     DISPLAY WS-CANT-VOTOS-PRINT ' votes registered'
053200 
053300     IF WS-COMICIO-ABIERTO THEN
053400        CLOSE VOTOS
053500        CLOSE AUDIT-LOG
053600        CLOSE BALOTA-WK
053700     END-IF.
053800 
053900 9999-FINAL-F. EXIT.
