000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELAB.
000300 AUTHOR. M GONZALEZ VILELA.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 09/04/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900*****************************************************************
001000*    PGMELAB  -  APERTURA DEL COMICIO                          *
001100*    =================================                         *
001200*    - VALIDA QUE EL COMICIO ESTE EN SITUACION PENDIENTE.       *
001300*    - CARGA Y VALIDA LAS SUSCRIPCIONES DE AUDITORIA (SOLO SE   *
001400*      ACEPTAN MIENTRAS EL COMICIO ESTA PENDIENTE).             *
001500*    - DEJA EL COMICIO EN SITUACION ABIERTA PARA QUE PGMELIN    *
001600*      PUEDA COMENZAR A RECIBIR BOLETAS.                        *
001700*****************************************************************
001800*    HISTORIA DE MODIFICACIONES
001900*    ---------------------------------------------------------
002000*    09/04/1988 MGV OT-0112 VERSION INICIAL DEL PROGRAMA.
002100*    17/11/1988 MGV OT-0139 SE AGREGA EL CONTROL DE SITUACION
002200*                           PENDIENTE ANTES DE ACEPTAR LAS
002300*                           SUSCRIPCIONES DE AUDITORIA.
002400*    22/06/1990 HRR OT-0201 SE AGREGA EL ARCHIVO DDAUDWK PARA
002500*                           QUE PGMELIN NO DEBA RELEER DDAUDIT.
002600*    03/03/1993 HRR OT-0288 CORRIGE CIERRE DE ARCHIVOS CUANDO
002700*                           EL COMICIO YA ESTABA ABIERTO.
002800*    14/01/1997 LFB OT-0350 SE AGREGA UPSI-0 COMO INTERRUPTOR
002900*                           DE DIAGNOSTICO PARA LA MESA DE
003000*                           AYUDA DE LA DIRECCION ELECTORAL.
003100*    11/09/1998 LFB OT-0402 AMPLIACION DE LA FECHA DE PROCESO A
003200*                           SIGLO+ANIO+MES+DIA PARA EVITAR EL
003300*                           PROBLEMA DEL ANIO 2000 EN EL LAYOUT
003400*                           DE SITUACION DEL COMICIO.
003500*    26/02/2001 CQP OT-0455 SE VALIDA EL FORMATO DEL PARTIDO EN
003600*                           LA SUSCRIPCION DE AUDITORIA (CLASE
003700*                           CLASE-PARTIDO).
003800*    19/08/2006 CQP OT-0511 REVISION GENERAL PARA EL PROYECTO
003900*                           DE ESCRUTINIO NACIONAL UNIFICADO.
004000*****************************************************************
004100 
004200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 
004600 SPECIAL-NAMES.
004700     CLASS CLASE-PARTIDO IS "A" THRU "Z" "_"
004800     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-ON
004900            OFF STATUS IS WS-DIAGNOSTICO-OFF.
005000 
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ESTADO-IN  ASSIGN DDESTIN
005400     FILE STATUS IS FS-ESTIN.
005500 
005600     SELECT ESTADO-OUT ASSIGN DDESTOUT
005700     FILE STATUS IS FS-ESTOUT.
005800 
005900     SELECT AUDITORIA  ASSIGN DDAUDIT
006000     FILE STATUS IS FS-AUDIT.
006100 
006200     SELECT AUDIT-WORK ASSIGN DDAUDWK
006300     FILE STATUS IS FS-AUDWK.
006400 
006500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800 
006900 FD  ESTADO-IN
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-ESTADO-IN       PIC X(44).
007300 
007400 FD  ESTADO-OUT
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-ESTADO-OUT      PIC X(44).
007800 
007900 FD  AUDITORIA
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-AUDITORIA       PIC X(30).
008300 
008400 FD  AUDIT-WORK
008500     BLOCK CONTAINS 0 RECORDS
008600     RECORDING MODE IS F.
008700 01  REG-AUDIT-WORK      PIC X(24).
008800 
008900 WORKING-STORAGE SECTION.
009000*========================*
009100 
009200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009300 
009400*---- FILE STATUS ------------------------------------------------
009500 77  FS-ESTIN                PIC XX      VALUE SPACES.
009600 77  FS-ESTOUT               PIC XX      VALUE SPACES.
009700 77  FS-AUDIT                PIC XX      VALUE SPACES.
009800 77  FS-AUDWK                PIC XX      VALUE SPACES.
009900 
010000 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
010100     88  WS-FIN-LECTURA                  VALUE 'Y'.
010200     88  WS-NO-FIN-LECTURA               VALUE 'N'.
010300 
010400 77  WS-COMICIO-OK           PIC X       VALUE 'S'.
010500     88  WS-PUEDE-ABRIR                  VALUE 'S'.
010600     88  WS-NO-PUEDE-ABRIR                VALUE 'N'.
010700 
010800*---- CONTADORES (COMP PARA SUBINDICES Y ACUMULADORES) -----------
010900 77  WS-CANT-SUSCRIP          PIC 9(05)  COMP VALUE ZEROS.
011000 77  WS-CANT-RECHAZADAS       PIC 9(05)  COMP VALUE ZEROS.
011100 77  WS-CANT-RECHAZADAS-PRINT PIC ZZZZ9.
011200 77  WS-CANT-SUSCRIP-PRINT    PIC ZZZZ9.
011300 
011400*---- CAMPOS DE PARSEO DE PARTIDO;MESA --------------------------
011500 77  WS-POS-PUNTO-COMA        PIC 9(03)  COMP VALUE ZEROS.
011600 01  WS-CAMPO-PARTIDO          PIC X(14)  VALUE SPACES.
011700 01  WS-CAMPO-MESA-ALFA        PIC X(04)  VALUE SPACES.
011800 01  WS-CAMPO-MESA-NUM REDEFINES WS-CAMPO-MESA-ALFA PIC 9(04).
011900 
012000*---- FECHA DE PROCESO (SIGLO+ANIO+MES+DIA) ----------------------
012100 01  WS-FECHA-6                PIC 9(06)  VALUE ZEROS.
012200 01  WS-FECHA-6-R REDEFINES WS-FECHA-6.
012300     03  WS-F6-ANIO            PIC 99.
012400     03  WS-F6-MES             PIC 99.
012500     03  WS-F6-DIA             PIC 99.
012600 01  WS-FECHA-PROCESO.
012700     03  FEC-SIGLO             PIC 99     VALUE ZEROS.
012800     03  FEC-ANIO              PIC 99     VALUE ZEROS.
012900     03  FEC-MES               PIC 99     VALUE ZEROS.
013000     03  FEC-DIA               PIC 99     VALUE ZEROS.
013100 01  WS-FECHA-PROCESO-N REDEFINES WS-FECHA-PROCESO
013200                        PIC 9(08).
013300 
013400*//////////////////////////////////////////////////////////////
013500*     COPY CP-ESTADO.
013600 01  WS-REG-ESTADO.
013700     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
013800         88  SIT-PENDIENTE                VALUE 'P'.
013900         88  SIT-ABIERTA                  VALUE 'A'.
014000         88  SIT-CERRADA                  VALUE 'C'.
014100     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
014200     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
014300     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
014400     03  FILLER              PIC X(20)    VALUE SPACES.
014500 
014600*     COPY CP-AUDITO.
014700 01  WS-REG-AUDITO.
014800     03  AUD-PARTIDO         PIC X(14)    VALUE SPACES.
014900     03  AUD-MESA            PIC 9(04)    VALUE ZEROS.
015000     03  FILLER              PIC X(06)    VALUE SPACES.
015100*//////////////////////////////////////////////////////////////
015200 
015300 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015400 
015500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600 PROCEDURE DIVISION.
015700 
015800 MAIN-PROGRAM-INICIO.
015900 
016000     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
016100     IF WS-PUEDE-ABRIR THEN
016200        PERFORM 2000-PROCESO-I   THRU 2000-PROCESO-F
016300           UNTIL WS-FIN-LECTURA
016400     END-IF
016500     PERFORM 8000-ABRIR-I     THRU 8000-ABRIR-F
016600     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
016700 
016800 MAIN-PROGRAM-FINAL. GOBACK.
016900 
017000 
017100*----------------------------------------------------------------
017200 1000-INICIO-I.
017300 
017400     SET WS-NO-FIN-LECTURA TO TRUE
017500     SET WS-PUEDE-ABRIR    TO TRUE
017600 
017700     ACCEPT WS-FECHA-6 FROM DATE
017800     IF WS-F6-ANIO > 50 THEN
017900        MOVE 19 TO FEC-SIGLO
018000     ELSE
018100        MOVE 20 TO FEC-SIGLO
018200     END-IF
018300     MOVE WS-F6-ANIO TO FEC-ANIO
018400     MOVE WS-F6-MES  TO FEC-MES
018500     MOVE WS-F6-DIA  TO FEC-DIA
018600 
018700     OPEN INPUT ESTADO-IN
018800     IF FS-ESTIN = '35' THEN
018900*        NO EXISTE TODAVIA CONTROL DE SITUACION: PRIMER COMICIO
019000        SET SIT-PENDIENTE TO TRUE
019100     ELSE
019200        IF FS-ESTIN IS NOT EQUAL '00' THEN
019300           DISPLAY '* ERROR EN OPEN ESTADO-IN = ' FS-ESTIN
019400           MOVE 9999 TO RETURN-CODE
019500           SET WS-NO-PUEDE-ABRIR TO TRUE
019600        ELSE
019700           READ ESTADO-IN INTO WS-REG-ESTADO
019800           CLOSE ESTADO-IN
019900        END-IF
020000     END-IF
020100 
020200     IF NOT SIT-PENDIENTE THEN
020300        DISPLAY '* Elections have already started/finished'
020400        SET WS-NO-PUEDE-ABRIR TO TRUE
020500     END-IF
020600 
020700     IF WS-PUEDE-ABRIR THEN
020800        OPEN INPUT  AUDITORIA
020900        IF FS-AUDIT IS NOT EQUAL '00'
021000           AND FS-AUDIT IS NOT EQUAL '35'
021100           DISPLAY '* ERROR EN OPEN AUDITORIA = ' FS-AUDIT
021200           MOVE 9999 TO RETURN-CODE
021300           SET WS-NO-PUEDE-ABRIR TO TRUE
021400           SET WS-FIN-LECTURA TO TRUE
021500        ELSE
021600           OPEN OUTPUT AUDIT-WORK
021700           PERFORM 2100-LEER-I THRU 2100-LEER-F
021800        END-IF
021900     END-IF.
022000 
022100 1000-INICIO-F. EXIT.
022200 
022300 
022400*----------------------------------------------------------------
022500 2000-PROCESO-I.
022600 
022700     PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
022800     PERFORM 2100-LEER-I    THRU 2100-LEER-F.
022900 
023000 2000-PROCESO-F. EXIT.
023100 
023200 
023300*----------------------------------------------------------------
023400 2100-LEER-I.
023500 
023600     READ AUDITORIA INTO REG-AUDITORIA
023700 
023800     EVALUATE FS-AUDIT
023900        WHEN '00'
024000           CONTINUE
024100        WHEN '10'
024200           SET WS-FIN-LECTURA TO TRUE
024300        WHEN OTHER
024400           DISPLAY '*ERROR EN LECTURA AUDITORIA : ' FS-AUDIT
024500           SET WS-FIN-LECTURA TO TRUE
024600     END-EVALUATE.
024700 
024800 2100-LEER-F. EXIT.
024900 
025000 
025100*----------------------------------------------------------------
025200*    PARTIDO;MESA  ->  WS-REG-AUDITO
025300 2200-VALIDAR-I.
025400 
025500     MOVE SPACES TO WS-CAMPO-PARTIDO
025600     MOVE SPACES TO WS-CAMPO-MESA-ALFA
025700 
025800     UNSTRING REG-AUDITORIA DELIMITED BY ';'
025900         INTO WS-CAMPO-PARTIDO WS-CAMPO-MESA-ALFA
026000 
026100     IF WS-CAMPO-PARTIDO IS CLASE-PARTIDO
026200        AND WS-CAMPO-MESA-ALFA IS NUMERIC THEN
026300        MOVE WS-CAMPO-PARTIDO   TO AUD-PARTIDO
026400        MOVE WS-CAMPO-MESA-NUM  TO AUD-MESA
026500        WRITE REG-AUDIT-WORK FROM WS-REG-AUDITO
026600        ADD 1 TO WS-CANT-SUSCRIP
026700        IF WS-DIAGNOSTICO-ON THEN
026800           DISPLAY '  SUSCRIPCION ' AUD-PARTIDO ' / ' AUD-MESA
026900        END-IF
027000     ELSE
027100        DISPLAY '* SUSCRIPCION INVALIDA IGNORADA: ' REG-AUDITORIA
027200        ADD 1 TO WS-CANT-RECHAZADAS
027300     END-IF.
027400 
027500 2200-VALIDAR-F. EXIT.
027600 
027700 
027800*----------------------------------------------------------------
027900 8000-ABRIR-I.
028000 
028100     OPEN OUTPUT ESTADO-OUT
028200 
028300     IF WS-PUEDE-ABRIR THEN
028400        SET SIT-ABIERTA TO TRUE
028500        STRING FEC-SIGLO FEC-ANIO FEC-MES FEC-DIA
028600           DELIMITED BY SIZE INTO EST-FECHA-APER
028700        DISPLAY '* COMICIO ABIERTO EL ' EST-FECHA-APER
028800        IF WS-DIAGNOSTICO-ON THEN
028900           DISPLAY '  FECHA PROCESO (NUM) = '
029000                   WS-FECHA-PROCESO-N
029100        END-IF
029200     END-IF
029300 
029400     WRITE REG-ESTADO-OUT FROM WS-REG-ESTADO
029500     IF FS-ESTOUT IS NOT EQUAL '00' THEN
029600        DISPLAY '* ERROR EN WRITE ESTADO-OUT = ' FS-ESTOUT
029700        MOVE 9999 TO RETURN-CODE
029800     END-IF.
029900 
030000 8000-ABRIR-F. EXIT.
030100 
030200 
030300*----------------------------------------------------------------
030400 9999-FINAL-I.
030500 
030600     MOVE WS-CANT-SUSCRIP    TO WS-CANT-SUSCRIP-PRINT
030700     MOVE WS-CANT-RECHAZADAS TO WS-CANT-RECHAZADAS-PRINT
030800     DISPLAY ' '
030900     DISPLAY '**********************************************'
031000     DISPLAY '* SUSCRIPCIONES ACEPTADAS  = ' WS-CANT-SUSCRIP-PRINT
031100     DISPLAY '* SUSCRIPCIONES RECHAZADAS = '
031200                                       WS-CANT-RECHAZADAS-PRINT
031300 
031400     IF WS-PUEDE-ABRIR THEN
031500        CLOSE AUDITORIA
031600        CLOSE AUDIT-WORK
031700     END-IF
031800     CLOSE ESTADO-OUT.
031900 
032000 9999-FINAL-F. EXIT.
