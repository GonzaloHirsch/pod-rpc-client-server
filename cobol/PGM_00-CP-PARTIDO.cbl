000100*//////////////////////////////////////////////////////////////
000200*    CP-PARTIDO
000300**************************************
000400*    TABLA DE PARTIDOS HABILITADOS   *
000500*    LARGO REGISTRO = 186 BYTES      *
000600**************************************
000900*    LOS 13 PARTIDOS SE CARGAN POR VALUE Y SE ACCEDEN COMO
001000*    TABLA MEDIANTE EL REDEFINES DE MAS ABAJO.
001100 01  WS-TABLA-PARTIDOS-INIC.
001200     03  FILLER              PIC X(14)    VALUE 'BUFFALO'.
001300     03  FILLER              PIC X(14)    VALUE 'GORILLA'.
001400     03  FILLER              PIC X(14)    VALUE 'JACKALOPE'.
001500     03  FILLER              PIC X(14)    VALUE 'LEOPARD'.
001600     03  FILLER              PIC X(14)    VALUE 'LYNX'.
001700     03  FILLER              PIC X(14)    VALUE 'MONKEY'.
001800     03  FILLER              PIC X(14)    VALUE 'OWL'.
001900     03  FILLER              PIC X(14)    VALUE 'SNAKE'.
002000     03  FILLER              PIC X(14)    VALUE 'TARSIER'.
002100     03  FILLER              PIC X(14)    VALUE 'TIGER'.
002200     03  FILLER              PIC X(14)    VALUE 'TURTLE'.
002300     03  FILLER              PIC X(14)    VALUE 'WHITE_GORILLA'.
002400     03  FILLER              PIC X(14)    VALUE 'WHITE_TIGER'.
002500     03  FILLER              PIC X(04)    VALUE SPACES.
002600*     LA TABLA DE TRABAJO REDEFINE LA CARGA ANTERIOR PARA
002700*     PERMITIR RECORRIDO POR SUBINDICE (WS-IX-PARTIDO).
002800 01  WS-TABLA-PARTIDOS REDEFINES WS-TABLA-PARTIDOS-INIC.
002900     03  TPA-PARTIDO         PIC X(14)
003000                             OCCURS 13 TIMES
003100                             INDEXED BY IX-PARTIDO.
003200     03  FILLER              PIC X(04).
003300*//////////////////////////////////////////////////////////////
