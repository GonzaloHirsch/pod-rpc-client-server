000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMELCI.
000300 AUTHOR. H RUIZ ROMERO.
000400 INSTALLATION. DIR NAC ELECTORAL - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 03/05/1988.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - CONFIDENCIAL.
000800 
000900*****************************************************************
001000*    PGMELCI  -  CIERRE DEL COMICIO Y CALCULO DE RESULTADOS    *
001100*    =======================================================   *
001200*    - VALIDA QUE EL COMICIO ESTE ABIERTO Y LO PASA A CERRADO.  *
001300*    - CALCULA EL ESCRUTINIO NACIONAL POR PUNTAJE (STAR):       *
001400*      RONDA DE PUNTAJE, DOS FINALISTAS, SEGUNDA VUELTA         *
001500*      AUTOMATICA POR PREFERENCIA DE BOLETA.                    *
001600*    - CALCULA EL ESCRUTINIO PROVINCIAL (SPAV) DE TRES BANCAS   *
001700*      POR PROVINCIA, EN TRES RONDAS DE APROBACION PONDERADA.   *
001800*    - RELEE EL ARCHIVO DDBALWK TANTAS VECES COMO SEA NECESARIO *
001900*      (UNA POR RONDA) POR TRATARSE DE UN ARCHIVO SECUENCIAL.   *
002000*****************************************************************
002100*    HISTORIA DE MODIFICACIONES
002200*    ---------------------------------------------------------
002300*    03/05/1988 HRR OT-0114 VERSION INICIAL, SOLO CIERRE DE
002400*                           COMICIO (SIN CALCULO DE RESULTADOS).
002500*    14/12/1988 HRR OT-0141 SE AGREGA EL CALCULO NACIONAL STAR
002600*                           (RONDA DE PUNTAJE Y SEGUNDA VUELTA).
002700*    09/08/1990 MGV OT-0203 SE AGREGA EL CALCULO PROVINCIAL SPAV
002800*                           DE TRES RONDAS POR PROVINCIA.
002900*    27/04/1993 MGV OT-0290 SE CORRIGE EL DESEMPATE ALFABETICO
003000*                           DE LA RONDA DE PUNTAJE STAR.
003100*    09/02/1997 LFB OT-0352 SE AGREGA UPSI-0 COMO INTERRUPTOR DE
003200*                           DIAGNOSTICO PARA CADA RONDA SPAV.
003300*    25/10/1998 LFB OT-0404 LA FECHA DE CIERRE PASA A SIGLO+
003400*                           ANIO+MES+DIA (PROBLEMA DEL ANIO 2000).
003500*    11/04/2001 CQP OT-0457 SE DEJA DE ELEGIR GANADORES CON
003600*                           APROBACION CERO CUANDO HAY MENOS DE
003700*                           TRES PARTIDOS CON ADHESIONES EN LA
003800*                           PROVINCIA (INSUFICIENTES GANADORES).
003900*    05/09/2006 CQP OT-0513 REVISION GENERAL PARA EL PROYECTO DE
004000*                           ESCRUTINIO NACIONAL UNIFICADO.
004100*****************************************************************
004200 
004300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS WS-DIAGNOSTICO-ON
004900            OFF STATUS IS WS-DIAGNOSTICO-OFF.
005000 
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT ESTADO-IN  ASSIGN DDESTIN
005400     FILE STATUS IS FS-ESTIN.
005500 
005600     SELECT ESTADO-OUT ASSIGN DDESTOUT
005700     FILE STATUS IS FS-ESTOUT.
005800 
005900     SELECT BALOTA-WK  ASSIGN DDBALWK
006000     FILE STATUS IS FS-BALWK.
006100 
006200     SELECT NAT-WK     ASSIGN DDNATWK
006300     FILE STATUS IS FS-NATWK.
006400 
006500     SELECT PROV-WK    ASSIGN DDPRVWK
006600     FILE STATUS IS FS-PRVWK.
006700 
006800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006900 DATA DIVISION.
007000 FILE SECTION.
007100 
007200 FD  ESTADO-IN
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 01  REG-ESTADO-IN       PIC X(44).
007600 
007700 FD  ESTADO-OUT
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-ESTADO-OUT      PIC X(44).
008100 
008200 FD  BALOTA-WK
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-BALOTA-WK       PIC X(116).
008600 
008700 FD  NAT-WK
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORDING MODE IS F.
009000 01  REG-NAT-WK          PIC X(40).
009100 
009200 FD  PROV-WK
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 01  REG-PROV-WK         PIC X(50).
009600 
009700 WORKING-STORAGE SECTION.
009800*========================*
009900 
010000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010100 
010200*---- FILE STATUS ------------------------------------------------
010300 77  FS-ESTIN                 PIC XX      VALUE SPACES.
010400 77  FS-ESTOUT                PIC XX      VALUE SPACES.
010500 77  FS-BALWK                 PIC XX      VALUE SPACES.
010600 77  FS-NATWK                 PIC XX      VALUE SPACES.
010700 77  FS-PRVWK                 PIC XX      VALUE SPACES.
010800 
010900 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
011000     88  WS-FIN-LECTURA                   VALUE 'Y'.
011100     88  WS-NO-FIN-LECTURA                VALUE 'N'.
011200 
011300 77  WS-COMICIO-OK            PIC X       VALUE 'S'.
011400     88  WS-PUEDE-CERRAR                  VALUE 'S'.
011500     88  WS-NO-PUEDE-CERRAR                VALUE 'N'.
011600 
011700 77  WS-BAL-YA-ELECTO         PIC X       VALUE 'N'.
011800 
011900*---- FECHA DE CIERRE (SIGLO+ANIO+MES+DIA) -----------------------
012000 01  WS-FECHA-6                PIC 9(06)  VALUE ZEROS.
012100 01  WS-FECHA-6-R REDEFINES WS-FECHA-6.
012200     03  WS-F6-ANIO            PIC 99.
012300     03  WS-F6-MES             PIC 99.
012400     03  WS-F6-DIA             PIC 99.
012500 01  WS-FECHA-CIERRE.
012600     03  FEC-SIGLO             PIC 99     VALUE ZEROS.
012700     03  FEC-ANIO              PIC 99     VALUE ZEROS.
012800     03  FEC-MES               PIC 99     VALUE ZEROS.
012900     03  FEC-DIA               PIC 99     VALUE ZEROS.
013000 
013100*---- TABLA DE PROVINCIAS (FIJA) ---------------------------------
013200 01  WS-TABLA-PROVINCIAS-INIC.
013300     03  FILLER  PIC X(12) VALUE 'JUNGLE'.
013400     03  FILLER  PIC X(12) VALUE 'SAVANNAH'.
013500     03  FILLER  PIC X(12) VALUE 'TUNDRA'.
013600 01  WS-TABLA-PROVINCIAS REDEFINES WS-TABLA-PROVINCIAS-INIC.
013700     03  TPR-PROVINCIA PIC X(12) OCCURS 3 TIMES
013800                        INDEXED BY IX-PROV.
013900 77  WS-PROVINCIA-ACTUAL       PIC X(12)  VALUE SPACES.
014000 
014100*---- ACUMULADOR RONDA DE PUNTAJE STAR (13 PARTIDOS) -------------
014200 01  WS-STAR-SCORE OCCURS 13 TIMES INDEXED BY IX-STAR
014300                   PIC 9(07) COMP VALUE ZEROS.
014400 77  WS-IX-FINAL-A             PIC 9(02)  COMP VALUE ZEROS.
014500 77  WS-IX-FINAL-B             PIC 9(02)  COMP VALUE ZEROS.
014600 77  WS-CANT-RUNOFF-A          PIC 9(07)  COMP VALUE ZEROS.
014700 77  WS-CANT-RUNOFF-B          PIC 9(07)  COMP VALUE ZEROS.
014800 77  WS-PUNTAJE-A              PIC 9(01)  VALUE ZEROS.
014900 77  WS-PUNTAJE-B              PIC 9(01)  VALUE ZEROS.
015000 01  WS-PORC-RUNOFF-A          PIC 9(03)V9(02) VALUE ZEROS.
015100 01  WS-PORC-RUNOFF-B          PIC 9(03)V9(02) VALUE ZEROS.
015200 
015300*---- TABLA SPAV DE APROBACION (13 PARTIDOS) POR RONDA ----------
015400 01  WS-APROB-RONDA OCCURS 13 TIMES INDEXED BY IX-APR
015500                    PIC S9(03)V9(05) COMP-3 VALUE ZEROS.
015600 01  WS-APROB-RPT              PIC 9(03)V9(02) VALUE ZEROS.
015700 01  WS-SALIDO-RONDA OCCURS 13 TIMES INDEXED BY IX-SAL
015800                    PIC X(01) VALUE 'N'.
015900 01  WS-PESO-BALOTA        PIC S9(01)V9(05) COMP-3 VALUE ZEROS.
016000 77  WS-CANT-ELEC-BALOTA       PIC 9(01)  COMP VALUE ZEROS.
016100 77  WS-CANT-DISTINCT          PIC 9(02)  COMP VALUE ZEROS.
016200 77  WS-CANT-ELECTOS           PIC 9(01)  COMP VALUE ZEROS.
016300 77  WS-IDX-RONDA              PIC 9(01)  COMP VALUE ZEROS.
016400 01  WS-PARTIDO-VISTO OCCURS 13 TIMES INDEXED BY IX-VIS
016500                      PIC X(01) VALUE 'N'.
016600 01  WS-ELECTOS-PROV OCCURS 3 TIMES INDEXED BY IX-ELE
016700                     PIC X(14) VALUE SPACES.
016800 77  WS-IX-MEJOR               PIC 9(02)  COMP VALUE ZEROS.
016900 01  WS-MEJOR-APROB        PIC S9(03)V9(05) COMP-3 VALUE ZEROS.
017000 
017100*//////////////////////////////////////////////////////////////
017200*     COPY CP-ESTADO.
017300 01  WS-REG-ESTADO.
017400     03  EST-SITUACION       PIC X(01)    VALUE 'P'.
017500         88  SIT-PENDIENTE                VALUE 'P'.
017600         88  SIT-ABIERTA                  VALUE 'A'.
017700         88  SIT-CERRADA                  VALUE 'C'.
017800     03  EST-VOTOS-REG       PIC 9(07)    VALUE ZEROS.
017900     03  EST-FECHA-APER      PIC X(08)    VALUE SPACES.
018000     03  EST-FECHA-CIER      PIC X(08)    VALUE SPACES.
018100     03  FILLER              PIC X(20)    VALUE SPACES.
018200 
018300*     COPY CP-BALOTA.
018400 01  WS-REG-BALOTA.
018500     03  BAL-MESA              PIC 9(04)  VALUE ZEROS.
018600     03  BAL-PROVINCIA         PIC X(12)  VALUE SPACES.
018700     03  BAL-PARTIDO-FPTP      PIC X(14)  VALUE SPACES.
018800     03  BAL-CANT-PUNTAJES     PIC 9(01)  VALUE ZEROS.
018900     03  BAL-PUNTAJE OCCURS 5 TIMES INDEXED BY IX-PUNTAJE.
019000         05  BAL-PUNT-PARTIDO  PIC X(14)  VALUE SPACES.
019100         05  BAL-PUNT-VALOR    PIC 9(01)  VALUE ZEROS.
019200     03  FILLER                PIC X(11)  VALUE SPACES.
019300 
019400*     COPY CP-RESNAC.
019500 01  WS-REG-RESNAC.
019600     03  RNA-PARTIDO           PIC X(14)  VALUE SPACES.
019700     03  RNA-PUNTAJE-TOT       PIC 9(07)  VALUE ZEROS.
019800     03  RNA-IND-FINALISTA     PIC X(01)  VALUE 'N'.
019900         88  RNA-ES-FINALISTA             VALUE 'S'.
020000     03  RNA-PORC-BALOTAJE     PIC 9(03)V9(02) VALUE ZEROS.
020100     03  RNA-IND-GANADOR       PIC X(01)  VALUE 'N'.
020200         88  RNA-ES-GANADOR               VALUE 'S'.
020300     03  FILLER                PIC X(09)  VALUE SPACES.
020400 
020500*     COPY CP-RESPRO.
020600 01  WS-REG-RESPRO.
020700     03  RPR-PROVINCIA         PIC X(12)  VALUE SPACES.
020800     03  RPR-RONDA             PIC 9(01)  VALUE ZEROS.
020900     03  RPR-PARTIDO           PIC X(14)  VALUE SPACES.
021000     03  RPR-APROB-CALC    PIC S9(03)V9(05) COMP-3 VALUE ZEROS.
021100     03  RPR-APROB-RPT         PIC 9(03)V9(02) VALUE ZEROS.
021200     03  RPR-ORDEN-GANADOR     PIC 9(01)  VALUE ZEROS.
021300     03  FILLER                PIC X(06)  VALUE SPACES.
021400 
021500*     COPY CP-PARTIDO.
021600 01  WS-TABLA-PARTIDOS-INIC.
021700     03  FILLER  PIC X(14) VALUE 'BUFFALO'.
021800     03  FILLER  PIC X(14) VALUE 'GORILLA'.
021900     03  FILLER  PIC X(14) VALUE 'JACKALOPE'.
022000     03  FILLER  PIC X(14) VALUE 'LEOPARD'.
022100     03  FILLER  PIC X(14) VALUE 'LYNX'.
022200     03  FILLER  PIC X(14) VALUE 'MONKEY'.
022300     03  FILLER  PIC X(14) VALUE 'OWL'.
022400     03  FILLER  PIC X(14) VALUE 'SNAKE'.
022500     03  FILLER  PIC X(14) VALUE 'TARSIER'.
022600     03  FILLER  PIC X(14) VALUE 'TIGER'.
022700     03  FILLER  PIC X(14) VALUE 'TURTLE'.
022800     03  FILLER  PIC X(14) VALUE 'WHITE_GORILLA'.
022900     03  FILLER  PIC X(14) VALUE 'WHITE_TIGER'.
023000 01  WS-TABLA-PARTIDOS REDEFINES WS-TABLA-PARTIDOS-INIC.
023100     03  TPA-PARTIDO PIC X(14) OCCURS 13 TIMES
023200                      INDEXED BY IX-PARTIDO.
023300*//////////////////////////////////////////////////////////////
023400 
023500 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
023600 
023700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023800 PROCEDURE DIVISION.
023900 
024000 MAIN-PROGRAM-INICIO.
024100 
024200     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
024300     IF WS-PUEDE-CERRAR THEN
024400        OPEN OUTPUT NAT-WK
024500        PERFORM 2000-STAR-NAC-I THRU 2000-STAR-NAC-F
024600        CLOSE NAT-WK
024700        OPEN OUTPUT PROV-WK
024800        PERFORM 1500-PROCESAR-PROV-I THRU 1500-PROCESAR-PROV-F
024900           VARYING IX-PROV FROM 1 BY 1 UNTIL IX-PROV > 3
025000        CLOSE PROV-WK
025100     END-IF
025200     PERFORM 8000-CERRAR-I     THRU 8000-CERRAR-F
025300     PERFORM 9999-FINAL-I      THRU 9999-FINAL-F.
025400 
025500 MAIN-PROGRAM-FINAL. GOBACK.
025600 
025700 
025800*------------------------------------------------------------
025900 1000-INICIO-I.
026000 
026100     SET WS-PUEDE-CERRAR TO TRUE
026200 
026300     ACCEPT WS-FECHA-6 FROM DATE
026400     IF WS-F6-ANIO > 50 THEN
026500        MOVE 19 TO FEC-SIGLO
026600     ELSE
026700        MOVE 20 TO FEC-SIGLO
026800     END-IF
026900     MOVE WS-F6-ANIO TO FEC-ANIO
027000     MOVE WS-F6-MES  TO FEC-MES
027100     MOVE WS-F6-DIA  TO FEC-DIA
027200 
027300     OPEN INPUT ESTADO-IN
027400     IF FS-ESTIN IS NOT EQUAL '00' THEN
027500        DISPLAY '* ERROR EN OPEN ESTADO-IN = ' FS-ESTIN
027600        MOVE 9999 TO RETURN-CODE
027700        SET WS-NO-PUEDE-CERRAR TO TRUE
027800     ELSE
027900        READ ESTADO-IN INTO WS-REG-ESTADO
028000        CLOSE ESTADO-IN
028100     END-IF
028200 
028300     IF WS-PUEDE-CERRAR AND NOT SIT-ABIERTA THEN
028400        DISPLAY "* Elections haven't started or have already"
028500        DISPLAY "  finished"
028600        SET WS-NO-PUEDE-CERRAR TO TRUE
028700     END-IF.
028800 
028900 1000-INICIO-F. EXIT.
029000 
029100 
029200*------------------------------------------------------------
029300*    RECORRE UNA PROVINCIA DE LA TABLA FIJA Y CORRE SU
029400*    ESCRUTINIO SPAV.
029500 1500-PROCESAR-PROV-I.
029600 
029700     MOVE TPR-PROVINCIA(IX-PROV) TO WS-PROVINCIA-ACTUAL
029800     PERFORM 3000-SPAV-PROV-I THRU 3000-SPAV-PROV-F.
029900 
030000 1500-PROCESAR-PROV-F. EXIT.
030100 
030200 
030300*------------------------------------------------------------
030400*    RONDA DE PUNTAJE NACIONAL (STAR): SUMA TODOS LOS
030500*    PUNTAJES DE CADA PARTIDO EN TODAS LAS BOLETAS.
030600 2000-STAR-NAC-I.
030700 
030800     IF EST-VOTOS-REG = ZEROS THEN
030900        DISPLAY '* CIERRE SIN VOTOS: NO SE CALCULA STAR NACIONAL'
031000     ELSE
031100        MOVE ZEROS TO WS-STAR-SCORE(1) WS-STAR-SCORE(2)
031200        PERFORM 2010-ZERAR-STAR-I THRU 2010-ZERAR-STAR-F
031300           VARYING IX-STAR FROM 1 BY 1 UNTIL IX-STAR > 13
031400 
031500        OPEN INPUT BALOTA-WK
031600        PERFORM 2020-LEER-BALOTA-I THRU 2020-LEER-BALOTA-F
031700           UNTIL FS-BALWK IS NOT EQUAL '00'
031800        CLOSE BALOTA-WK
031900 
032000        PERFORM 2100-FINALISTAS-I THRU 2100-FINALISTAS-F
032100        PERFORM 2200-RUNOFF-I     THRU 2200-RUNOFF-F
032200        PERFORM 2300-ESCRIBIR-NAC-I THRU 2300-ESCRIBIR-NAC-F
032300     END-IF.
032400 
032500 2000-STAR-NAC-F. EXIT.
032600 
032700 
032800*------------------------------------------------------------
032900 2010-ZERAR-STAR-I.
033000 
033100     MOVE ZEROS TO WS-STAR-SCORE(IX-STAR).
033200 
033300 2010-ZERAR-STAR-F. EXIT.
033400 
033500 
033600*------------------------------------------------------------
033700 2020-LEER-BALOTA-I.
033800 
033900     READ BALOTA-WK INTO WS-REG-BALOTA
034000     IF FS-BALWK = '00' THEN
034100        PERFORM 2030-ACUM-PUNTAJE-I THRU 2030-ACUM-PUNTAJE-F
034200           VARYING IX-PUNTAJE FROM 1 BY 1
034300              UNTIL IX-PUNTAJE > BAL-CANT-PUNTAJES
034400     END-IF.
034500 
034600 2020-LEER-BALOTA-F. EXIT.
034700 
034800 
034900*------------------------------------------------------------
035000 2030-ACUM-PUNTAJE-I.
035100 
035200     SET IX-PARTIDO TO 1
035300     SEARCH TPA-PARTIDO
035400        AT END CONTINUE
035500        WHEN TPA-PARTIDO(IX-PARTIDO) =
035600                   BAL-PUNT-PARTIDO(IX-PUNTAJE)
035700           ADD BAL-PUNT-VALOR(IX-PUNTAJE)
035800              TO WS-STAR-SCORE(IX-PARTIDO)
035900     END-SEARCH.
036000 
036100 2030-ACUM-PUNTAJE-F. EXIT.
036200 
036300 
036400*------------------------------------------------------------
036500*    ELIGE LOS DOS FINALISTAS: MAYOR PUNTAJE, DESEMPATE
036600*    ALFABETICO (LA TABLA DE PARTIDOS YA ESTA ORDENADA).
036700 2100-FINALISTAS-I.
036800 
036900     MOVE 1 TO WS-IX-FINAL-A
037000     PERFORM 2110-BUSCAR-FINAL-A-I THRU 2110-BUSCAR-FINAL-A-F
037100        VARYING IX-STAR FROM 1 BY 1 UNTIL IX-STAR > 13
037200 
037300     MOVE 0 TO WS-IX-FINAL-B
037400     PERFORM 2120-BUSCAR-FINAL-B-I THRU 2120-BUSCAR-FINAL-B-F
037500        VARYING IX-STAR FROM 1 BY 1 UNTIL IX-STAR > 13.
037600 
037700 2100-FINALISTAS-F. EXIT.
037800 
037900 
038000*------------------------------------------------------------
038100 2110-BUSCAR-FINAL-A-I.
038200 
038300     IF WS-STAR-SCORE(IX-STAR) > WS-STAR-SCORE(WS-IX-FINAL-A)
038400        MOVE IX-STAR TO WS-IX-FINAL-A
038500     END-IF.
038600 
038700 2110-BUSCAR-FINAL-A-F. EXIT.
038800 
038900 
039000*------------------------------------------------------------
039100 2120-BUSCAR-FINAL-B-I.
039200 
039300     IF IX-STAR IS NOT EQUAL WS-IX-FINAL-A THEN
039400        IF WS-IX-FINAL-B = 0 THEN
039500           MOVE IX-STAR TO WS-IX-FINAL-B
039600        ELSE
039700           IF WS-STAR-SCORE(IX-STAR) >
039800                 WS-STAR-SCORE(WS-IX-FINAL-B) THEN
039900              MOVE IX-STAR TO WS-IX-FINAL-B
040000           END-IF
040100        END-IF
040200     END-IF.
040300 
040400 2120-BUSCAR-FINAL-B-F. EXIT.
040500 
040600 
040700*------------------------------------------------------------
040800*    SEGUNDA VUELTA AUTOMATICA: RELEE LAS BOLETAS Y COMPARA
040900*    EL PUNTAJE DADO A CADA FINALISTA.
041000 2200-RUNOFF-I.
041100 
041200     MOVE ZEROS TO WS-CANT-RUNOFF-A WS-CANT-RUNOFF-B
041300 
041400     OPEN INPUT BALOTA-WK
041500     PERFORM 2210-LEER-RUNOFF-I THRU 2210-LEER-RUNOFF-F
041600        UNTIL FS-BALWK IS NOT EQUAL '00'
041700     CLOSE BALOTA-WK
041800 
041900     COMPUTE WS-PORC-RUNOFF-A ROUNDED =
042000             WS-CANT-RUNOFF-A / EST-VOTOS-REG * 100
042100     COMPUTE WS-PORC-RUNOFF-B ROUNDED =
042200             WS-CANT-RUNOFF-B / EST-VOTOS-REG * 100.
042300 
042400 2200-RUNOFF-F. EXIT.
042500 
042600 
042700*------------------------------------------------------------
042800 2210-LEER-RUNOFF-I.
042900 
043000     READ BALOTA-WK INTO WS-REG-BALOTA
043100     IF FS-BALWK = '00' THEN
043200        MOVE ZEROS TO WS-PUNTAJE-A WS-PUNTAJE-B
043300        PERFORM 2220-COMPARAR-PUNTAJE-I
043400           THRU 2220-COMPARAR-PUNTAJE-F
043500           VARYING IX-PUNTAJE FROM 1 BY 1
043600              UNTIL IX-PUNTAJE > BAL-CANT-PUNTAJES
043700        IF WS-PUNTAJE-A > WS-PUNTAJE-B THEN
043800           ADD 1 TO WS-CANT-RUNOFF-A
043900        END-IF
044000        IF WS-PUNTAJE-B > WS-PUNTAJE-A THEN
044100           ADD 1 TO WS-CANT-RUNOFF-B
044200        END-IF
044300     END-IF.
044400 
044500 2210-LEER-RUNOFF-F. EXIT.
044600 
044700 
044800*------------------------------------------------------------
044900 2220-COMPARAR-PUNTAJE-I.
045000 
045100     IF BAL-PUNT-PARTIDO(IX-PUNTAJE) =
045200              TPA-PARTIDO(WS-IX-FINAL-A) THEN
045300        MOVE BAL-PUNT-VALOR(IX-PUNTAJE) TO WS-PUNTAJE-A
045400     END-IF
045500     IF BAL-PUNT-PARTIDO(IX-PUNTAJE) =
045600              TPA-PARTIDO(WS-IX-FINAL-B) THEN
045700        MOVE BAL-PUNT-VALOR(IX-PUNTAJE) TO WS-PUNTAJE-B
045800     END-IF.
045900 
046000 2220-COMPARAR-PUNTAJE-F. EXIT.
046100 
046200 
046300*------------------------------------------------------------
046400*    GRABA EL RESULTADO NACIONAL: RONDA DE PUNTAJE (13
046500*    PARTIDOS) MAS EL RESULTADO DE SEGUNDA VUELTA DE LOS DOS
046600*    FINALISTAS Y EL GANADOR.
046700 2300-ESCRIBIR-NAC-I.
046800 
046900     PERFORM 2310-LINEA-NAC-I THRU 2310-LINEA-NAC-F
047000        VARYING IX-STAR FROM 1 BY 1 UNTIL IX-STAR > 13.
047100 
047200 2300-ESCRIBIR-NAC-F. EXIT.
047300 
047400 
047500*------------------------------------------------------------
047600 2310-LINEA-NAC-I.
047700 
047800     MOVE SPACES TO WS-REG-RESNAC
047900     MOVE TPA-PARTIDO(IX-STAR)    TO RNA-PARTIDO
048000     MOVE WS-STAR-SCORE(IX-STAR)  TO RNA-PUNTAJE-TOT
048100     MOVE 'N' TO RNA-IND-FINALISTA
048200     MOVE 'N' TO RNA-IND-GANADOR
048300     IF IX-STAR = WS-IX-FINAL-A THEN
048400        SET RNA-ES-FINALISTA TO TRUE
048500        MOVE WS-PORC-RUNOFF-A TO RNA-PORC-BALOTAJE
048600     END-IF
048700     IF IX-STAR = WS-IX-FINAL-B THEN
048800        SET RNA-ES-FINALISTA TO TRUE
048900        MOVE WS-PORC-RUNOFF-B TO RNA-PORC-BALOTAJE
049000     END-IF
049100     IF WS-CANT-RUNOFF-A > WS-CANT-RUNOFF-B THEN
049200        IF IX-STAR = WS-IX-FINAL-A THEN
049300           SET RNA-ES-GANADOR TO TRUE
049400        END-IF
049500     ELSE
049600        IF WS-CANT-RUNOFF-B > WS-CANT-RUNOFF-A THEN
049700           IF IX-STAR = WS-IX-FINAL-B THEN
049800              SET RNA-ES-GANADOR TO TRUE
049900           END-IF
050000        ELSE
050100*           EMPATE EN SEGUNDA VUELTA: GANA EL FINALISTA
050200*           CUYO PARTIDO SEA ALFABETICAMENTE MENOR. LOS
050300*           FINALISTAS A Y B SE ELIGEN POR PUNTAJE STAR,
050400*           NO POR ORDEN DE TABLA, ASI QUE NO HAY GARANTIA
050500*           DE QUE EL FINALISTA A SEA EL MENOR ALFABETICO.
050600           IF TPA-PARTIDO(WS-IX-FINAL-A) <
050700              TPA-PARTIDO(WS-IX-FINAL-B) THEN
050800              IF IX-STAR = WS-IX-FINAL-A THEN
050900                 SET RNA-ES-GANADOR TO TRUE
051000              END-IF
051100           ELSE
051200              IF IX-STAR = WS-IX-FINAL-B THEN
051300                 SET RNA-ES-GANADOR TO TRUE
051400              END-IF
051500           END-IF
051600        END-IF
051700     END-IF
051800     WRITE REG-NAT-WK FROM WS-REG-RESNAC.
051900 
052000 2310-LINEA-NAC-F. EXIT.
052100 
052200 
052300*------------------------------------------------------------
052400*    ESCRUTINIO SPAV DE LA PROVINCIA WS-PROVINCIA-ACTUAL:
052500*    CUENTA PARTIDOS CON ALGUNA ADHESION Y CORRE TRES RONDAS.
052600 3000-SPAV-PROV-I.
052700 
052800     MOVE ZEROS TO WS-CANT-ELECTOS
052900     MOVE SPACES TO WS-ELECTOS-PROV(1) WS-ELECTOS-PROV(2)
053000                    WS-ELECTOS-PROV(3)
053100     PERFORM 3010-ZERAR-VISTO-I THRU 3010-ZERAR-VISTO-F
053200        VARYING IX-VIS FROM 1 BY 1 UNTIL IX-VIS > 13
053300 
053400     PERFORM 3100-VER-ADHESIONES-I THRU 3100-VER-ADHESIONES-F
053500 
053600     IF WS-CANT-DISTINCT = ZEROS THEN
053700        DISPLAY '* PROVINCIA SIN BOLETAS: ' WS-PROVINCIA-ACTUAL
053800     ELSE
053900        IF WS-CANT-DISTINCT < 3 THEN
054000           DISPLAY '* PROVINCIA CON MENOS DE 3 PARTIDOS: '
054100                   WS-PROVINCIA-ACTUAL
054200        END-IF
054300        PERFORM 3400-RONDA-I THRU 3400-RONDA-F
054400           VARYING WS-IDX-RONDA FROM 1 BY 1
054500              UNTIL WS-IDX-RONDA > 3
054600                 OR WS-IDX-RONDA > WS-CANT-DISTINCT
054700     END-IF.
054800 
054900 3000-SPAV-PROV-F. EXIT.
055000 
055100 
055200*------------------------------------------------------------
055300 3010-ZERAR-VISTO-I.
055400 
055500     MOVE 'N' TO WS-PARTIDO-VISTO(IX-VIS).
055600 
055700 3010-ZERAR-VISTO-F. EXIT.
055800 
055900 
056000*------------------------------------------------------------
056100*    RECORRE LAS BOLETAS DE LA PROVINCIA UNA VEZ PARA SABER
056200*    CUANTOS PARTIDOS DISTINTOS RECIBIERON ALGUNA ADHESION.
056300 3100-VER-ADHESIONES-I.
056400 
056500     OPEN INPUT BALOTA-WK
056600     PERFORM 3110-LEER-ADHESION-I THRU 3110-LEER-ADHESION-F
056700        UNTIL FS-BALWK IS NOT EQUAL '00'
056800     CLOSE BALOTA-WK
056900 
057000     MOVE ZEROS TO WS-CANT-DISTINCT
057100     PERFORM 3130-CONTAR-DISTINCT-I THRU 3130-CONTAR-DISTINCT-F
057200        VARYING IX-VIS FROM 1 BY 1 UNTIL IX-VIS > 13.
057300 
057400 3100-VER-ADHESIONES-F. EXIT.
057500 
057600 
057700*------------------------------------------------------------
057800 3110-LEER-ADHESION-I.
057900 
058000     READ BALOTA-WK INTO WS-REG-BALOTA
058100     IF FS-BALWK = '00' AND
058200           BAL-PROVINCIA = WS-PROVINCIA-ACTUAL THEN
058300        PERFORM 3120-BUSCAR-PARTIDO-I THRU 3120-BUSCAR-PARTIDO-F
058400           VARYING IX-PUNTAJE FROM 1 BY 1
058500              UNTIL IX-PUNTAJE > BAL-CANT-PUNTAJES
058600     END-IF.
058700 
058800 3110-LEER-ADHESION-F. EXIT.
058900 
059000 
059100*------------------------------------------------------------
059200 3120-BUSCAR-PARTIDO-I.
059300 
059400     SET IX-PARTIDO TO 1
059500     SEARCH TPA-PARTIDO
059600        AT END CONTINUE
059700        WHEN TPA-PARTIDO(IX-PARTIDO) =
059800                   BAL-PUNT-PARTIDO(IX-PUNTAJE)
059900           MOVE 'S' TO WS-PARTIDO-VISTO(IX-PARTIDO)
060000     END-SEARCH.
060100 
060200 3120-BUSCAR-PARTIDO-F. EXIT.
060300 
060400 
060500*------------------------------------------------------------
060600 3130-CONTAR-DISTINCT-I.
060700 
060800     IF WS-PARTIDO-VISTO(IX-VIS) = 'S' THEN
060900        ADD 1 TO WS-CANT-DISTINCT
061000     END-IF.
061100 
061200 3130-CONTAR-DISTINCT-F. EXIT.
061300 
061400 
061500*------------------------------------------------------------
061600*    UNA RONDA SPAV: PESO DE CADA BOLETA SEGUN CUANTOS DE
061700*    SUS PARTIDOS APROBADOS YA FUERON ELECTOS, ACUMULA POR
061800*    PARTIDO RESTANTE, ELIGE EL GANADOR Y GRABA EL DETALLE.
061900 3400-RONDA-I.
062000 
062100     PERFORM 3410-ZERAR-APROB-I THRU 3410-ZERAR-APROB-F
062200        VARYING IX-APR FROM 1 BY 1 UNTIL IX-APR > 13
062300 
062400     OPEN INPUT BALOTA-WK
062500     PERFORM 3420-LEER-BOLETA-I THRU 3420-LEER-BOLETA-F
062600        UNTIL FS-BALWK IS NOT EQUAL '00'
062700     CLOSE BALOTA-WK
062800 
062900     PERFORM 3450-MARCAR-SALIDA-I THRU 3450-MARCAR-SALIDA-F
063000        VARYING IX-ELE FROM 1 BY 1
063100           UNTIL IX-ELE > WS-CANT-ELECTOS
063200 
063300     SET WS-IX-MEJOR TO 0
063400     PERFORM 3460-BUSCAR-MEJOR-I THRU 3460-BUSCAR-MEJOR-F
063500        VARYING IX-APR FROM 1 BY 1 UNTIL IX-APR > 13
063600     ADD 1 TO WS-CANT-ELECTOS
063700     MOVE TPA-PARTIDO(WS-IX-MEJOR) TO
063800          WS-ELECTOS-PROV(WS-CANT-ELECTOS)
063900 
064000     PERFORM 3470-ESCRIBIR-RONDA-I THRU 3470-ESCRIBIR-RONDA-F
064100        VARYING IX-SAL FROM 1 BY 1 UNTIL IX-SAL > 13
064200 
064300     IF WS-DIAGNOSTICO-ON THEN
064400        DISPLAY '  RONDA ' WS-IDX-RONDA ' GANADOR '
064500                TPA-PARTIDO(WS-IX-MEJOR) ' EN '
064600                WS-PROVINCIA-ACTUAL
064700     END-IF.
064800 
064900 3400-RONDA-F. EXIT.
065000 
065100 
065200*------------------------------------------------------------
065300 3410-ZERAR-APROB-I.
065400 
065500     MOVE ZEROS TO WS-APROB-RONDA(IX-APR)
065600     MOVE 'N'   TO WS-SALIDO-RONDA(IX-APR).
065700 
065800 3410-ZERAR-APROB-F. EXIT.
065900 
066000 
066100*------------------------------------------------------------
066200 3420-LEER-BOLETA-I.
066300 
066400     READ BALOTA-WK INTO WS-REG-BALOTA
066500     IF FS-BALWK = '00' AND
066600           BAL-PROVINCIA = WS-PROVINCIA-ACTUAL THEN
066700        MOVE ZEROS TO WS-CANT-ELEC-BALOTA
066800        PERFORM 3430-CONTAR-ELECTOS-I THRU 3430-CONTAR-ELECTOS-F
066900           VARYING IX-PUNTAJE FROM 1 BY 1
067000              UNTIL IX-PUNTAJE > BAL-CANT-PUNTAJES
067100        COMPUTE WS-PESO-BALOTA ROUNDED =
067200                1 / (1 + WS-CANT-ELEC-BALOTA)
067300 
067400        PERFORM 3440-ACUM-APROB-I THRU 3440-ACUM-APROB-F
067500           VARYING IX-PUNTAJE FROM 1 BY 1
067600              UNTIL IX-PUNTAJE > BAL-CANT-PUNTAJES
067700     END-IF.
067800 
067900 3420-LEER-BOLETA-F. EXIT.
068000 
068100 
068200*------------------------------------------------------------
068300 3430-CONTAR-ELECTOS-I.
068400 
068500     PERFORM 3435-CHEQUEAR-ELECTO-I THRU 3435-CHEQUEAR-ELECTO-F
068600        VARYING IX-ELE FROM 1 BY 1
068700           UNTIL IX-ELE > WS-CANT-ELECTOS.
068800 
068900 3430-CONTAR-ELECTOS-F. EXIT.
069000 
069100 
069200*------------------------------------------------------------
069300 3435-CHEQUEAR-ELECTO-I.
069400 
069500     IF BAL-PUNT-PARTIDO(IX-PUNTAJE) =
069600              WS-ELECTOS-PROV(IX-ELE) THEN
069700        ADD 1 TO WS-CANT-ELEC-BALOTA
069800     END-IF.
069900 
070000 3435-CHEQUEAR-ELECTO-F. EXIT.
070100 
070200 
070300*------------------------------------------------------------
070400 3440-ACUM-APROB-I.
070500 
070600     MOVE 'N' TO WS-BAL-YA-ELECTO
070700     PERFORM 3445-CHEQUEAR-YA-ELECTO-I
070800        THRU 3445-CHEQUEAR-YA-ELECTO-F
070900        VARYING IX-ELE FROM 1 BY 1
071000           UNTIL IX-ELE > WS-CANT-ELECTOS
071100     IF WS-BAL-YA-ELECTO = 'N' THEN
071200        SET IX-PARTIDO TO 1
071300        SEARCH TPA-PARTIDO
071400           AT END CONTINUE
071500           WHEN TPA-PARTIDO(IX-PARTIDO) =
071600                      BAL-PUNT-PARTIDO(IX-PUNTAJE)
071700              ADD WS-PESO-BALOTA
071800                 TO WS-APROB-RONDA(IX-PARTIDO)
071900        END-SEARCH
072000     END-IF.
072100 
072200 3440-ACUM-APROB-F. EXIT.
072300 
072400 
072500*------------------------------------------------------------
072600 3445-CHEQUEAR-YA-ELECTO-I.
072700 
072800     IF BAL-PUNT-PARTIDO(IX-PUNTAJE) =
072900              WS-ELECTOS-PROV(IX-ELE) THEN
073000        MOVE 'S' TO WS-BAL-YA-ELECTO
073100     END-IF.
073200 
073300 3445-CHEQUEAR-YA-ELECTO-F. EXIT.
073400 
073500 
073600*------------------------------------------------------------
073700 3450-MARCAR-SALIDA-I.
073800 
073900     SET IX-PARTIDO TO 1
074000     SEARCH TPA-PARTIDO
074100        AT END CONTINUE
074200        WHEN TPA-PARTIDO(IX-PARTIDO) = WS-ELECTOS-PROV(IX-ELE)
074300           MOVE 'S' TO WS-SALIDO-RONDA(IX-PARTIDO)
074400     END-SEARCH.
074500 
074600 3450-MARCAR-SALIDA-F. EXIT.
074700 
074800 
074900*------------------------------------------------------------
075000 3460-BUSCAR-MEJOR-I.
075100 
075200     IF WS-SALIDO-RONDA(IX-APR) = 'N' THEN
075300        IF WS-IX-MEJOR = 0 THEN
075400           SET WS-IX-MEJOR TO IX-APR
075500        ELSE
075600           IF WS-APROB-RONDA(IX-APR) >
075700                    WS-APROB-RONDA(WS-IX-MEJOR) THEN
075800              SET WS-IX-MEJOR TO IX-APR
075900           END-IF
076000        END-IF
076100     END-IF.
076200 
076300 3460-BUSCAR-MEJOR-F. EXIT.
076400 
076500 
076600*------------------------------------------------------------
076700 3470-ESCRIBIR-RONDA-I.
076800 
076900     IF WS-SALIDO-RONDA(IX-SAL) = 'N' THEN
077000        MOVE SPACES TO WS-REG-RESPRO
077100        MOVE WS-PROVINCIA-ACTUAL TO RPR-PROVINCIA
077200        MOVE WS-IDX-RONDA        TO RPR-RONDA
077300        MOVE TPA-PARTIDO(IX-SAL) TO RPR-PARTIDO
077400        MOVE WS-APROB-RONDA(IX-SAL) TO RPR-APROB-CALC
077500        COMPUTE RPR-APROB-RPT ROUNDED = WS-APROB-RONDA(IX-SAL)
077600        IF IX-SAL = WS-IX-MEJOR THEN
077700           MOVE WS-IDX-RONDA TO RPR-ORDEN-GANADOR
077800        ELSE
077900           MOVE ZEROS TO RPR-ORDEN-GANADOR
078000        END-IF
078100        WRITE REG-PROV-WK FROM WS-REG-RESPRO
078200     END-IF.
078300 
078400 3470-ESCRIBIR-RONDA-F. EXIT.
078500 
078600 
078700*------------------------------------------------------------
078800 8000-CERRAR-I.
078900 
079000     OPEN OUTPUT ESTADO-OUT
079100     IF WS-PUEDE-CERRAR THEN
079200        SET SIT-CERRADA TO TRUE
079300        STRING FEC-SIGLO FEC-ANIO FEC-MES FEC-DIA
079400           DELIMITED BY SIZE INTO EST-FECHA-CIER
079500        DISPLAY '* COMICIO CERRADO EL ' EST-FECHA-CIER
079600     END-IF
079700     WRITE REG-ESTADO-OUT FROM WS-REG-ESTADO
079800     IF FS-ESTOUT IS NOT EQUAL '00' THEN
079900        DISPLAY '* ERROR EN WRITE ESTADO-OUT = ' FS-ESTOUT
080000        MOVE 9999 TO RETURN-CODE
080100     END-IF
080200     CLOSE ESTADO-OUT.
080300 
080400 8000-CERRAR-F. EXIT.
080500 
080600 
080700*------------------------------------------------------------
080800 9999-FINAL-I.
080900 
081000     DISPLAY ' '
081100     DISPLAY '**********************************************'
081200     IF WS-PUEDE-CERRAR THEN
081300        DISPLAY '* CIERRE DE COMICIO Y CALCULO DE RESULTADOS'
081400        DISPLAY '* FINALIZADOS.'
081500     ELSE
081600        DISPLAY '* CIERRE NO REALIZADO.'
081700     END-IF.
081800 
081900 9999-FINAL-F. EXIT.
