000100*//////////////////////////////////////////////////////////////
000200*    CP-ESCRUT
000300**************************************
000400*    LAYOUT ESCRUTINIO POR MESA      *
000500*    ARCHIVO DE TRABAJO DDTALWK      *
000600*    LARGO REGISTRO = 117 BYTES      *
000700**************************************
001300 01  WS-REG-ESCRUTINIO.
001400*     POSICION RELATIVA (1:4) MESA
001500     03  ESC-MESA            PIC 9(04)    VALUE ZEROS.
001600*     POSICION RELATIVA (5:12) PROVINCIA DE LA MESA
001700     03  ESC-PROVINCIA       PIC X(12)    VALUE SPACES.
001800*     POSICION RELATIVA (17:91) VOTOS FPTP POR PARTIDO
001900*     EL SUBINDICE COINCIDE CON EL DE WS-TABLA-PARTIDOS
002000*     (CP-PARTIDO), POSICION 1 = BUFFALO ... 13 = WHITE_TIGER
002100     03  ESC-CANT-PARTIDO    PIC 9(07)
002200                             OCCURS 13 TIMES
002300                             INDEXED BY IX-ESC-PARTIDO
002400                             VALUE ZEROS.
002500*     POSICION RELATIVA (108:10) PARA USO FUTURO
002600     03  FILLER              PIC X(10)    VALUE SPACES.
002700*//////////////////////////////////////////////////////////////
